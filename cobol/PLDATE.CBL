000100***************************************************************
000200*    PLDATE.CBL
000300*    DATE-FORMATTER -- COPIED INTO THE PROCEDURE DIVISION OF
000400*    BOOKING-FORM-EXTRACT.  WORKING-STORAGE IS wsdate.cbl.
000500*
000600*    CALLING CONVENTION: MOVE THE RAW DATE STRING TO
000700*    FMDT-RAW-DATE AND "PERFORM 4100-FORMAT-ONE-DATE THRU
000800*    4100-EXIT".  FMDT-FORMATTED-DATE COMES BACK EITHER
000900*    "D-Mon" OR SPACES.
001000*
001100*    TWO RAW FORMATS ARE RECOGNIZED, TRIED IN THIS ORDER --
001200*    SEE BUSINESS RULES / DATE-FORMATTER IN THE RUN BOOK:
001300*       1) "19 Jul '25"          (APOSTROPHE-YEAR FORM)
001400*       2) "2025-07-19 00:00:00" (SPREADSHEET EXPORT FORM)
001500*    ANYTHING ELSE, OR A MALFORMED MATCH OF EITHER FORM, COMES
001600*    BACK AS SPACES -- THE RAW VALUE STAYS AVAILABLE TO THE
001700*    CALLER SEPARATELY (SEE FRM-xxx AND FRM-xxx-FMT IN
001800*    wsformtbl.cbl); THIS PARAGRAPH NEVER TOUCHES FMDT-RAW-DATE.
001900*    1993-02 LFR TKT#1877 - ORIGINAL.
002000***************************************************************
002100
002200*    ---------------------------------------------------------
002300*    THE APOSTROPHE-YEAR FORM IS TESTED FIRST BECAUSE IT IS THE
002400*    RARER OF THE TWO ON A FRESH EXPORT AND THE CHEAPER TEST --
002500*    A SINGLE INSPECT TALLYING "'" TELLS US IMMEDIATELY WHETHER
002600*    IT IS WORTH TRYING.  ONLY WHEN THAT FAILS DO WE PAY FOR THE
002700*    SECOND INSPECT LOOKING FOR THE TIMESTAMP'S "00:00:00" TAIL.
002800*    ---------------------------------------------------------
002900 4100-FORMAT-ONE-DATE.
003000
003100     MOVE SPACES         TO FMDT-FORMATTED-DATE.
003200     MOVE ZERO           TO FMDT-APOS-POS FMDT-COLON-POS.
003300
003400     INSPECT FMDT-RAW-DATE TALLYING FMDT-APOS-POS
003500             FOR ALL "'".
003600
003700     IF FMDT-APOS-POS GREATER THAN ZERO
003800        PERFORM 4110-FORMAT-APOSTROPHE-DATE THRU 4110-EXIT
003900     ELSE
004000        INSPECT FMDT-RAW-DATE TALLYING FMDT-COLON-POS
004100                FOR ALL "00:00:00"
004200        IF FMDT-COLON-POS GREATER THAN ZERO
004300           PERFORM 4120-FORMAT-TIMESTAMP-DATE THRU 4120-EXIT.
004400
004500 4100-EXIT.
004600     EXIT.
004700***************************************************************
004800
004900 4110-FORMAT-APOSTROPHE-DATE.
005000
005100*    "19 JUL '25" -- SPLIT ON SPACES; THE DAY TOKEN IS PASSED
005200*    THROUGH AS-IS AND THE MONTH TOKEN FOLLOWS THE HYPHEN.
005300*    THE YEAR TOKEN (E.G. "'25") IS NOT PART OF THE RESULT --
005400*    THE ORDER-DETAILS REPORT HAS NEVER CARRIED A YEAR COLUMN,
005500*    SINCE EVERY RUN COVERS A SINGLE BOOKING SEASON.  FIVE
005600*    UNSTRING TARGETS IS MORE THAN THE TWO TOKENS THIS FORM
005700*    ACTUALLY NEEDS, BUT IT MATCHES FMDT-TOKEN-TABLE'S OCCURS
005800*    COUNT IN wsdate.cbl AND COSTS NOTHING WHEN THE EXTRA SLOTS
005900*    GO UNUSED.
006000
006100     MOVE SPACES         TO FMDT-TOKEN-TABLE.
006200     MOVE ZERO           TO FMDT-TOKEN-COUNT.
006300
006400     UNSTRING FMDT-RAW-DATE DELIMITED BY ALL SPACES
006500         INTO FMDT-TOKEN (1) FMDT-TOKEN (2) FMDT-TOKEN (3)
006600              FMDT-TOKEN (4) FMDT-TOKEN (5)
006700         TALLYING IN FMDT-TOKEN-COUNT.
006800
006900*    FEWER THAN 2 TOKENS MEANS THE APOSTROPHE WAS FOUND IN SOME
007000*    UNRELATED TEXT RATHER THAN A REAL DATE -- FMDT-FORMATTED-
007100*    DATE IS LEFT AS THE SPACES 4100- ABOVE ALREADY MOVED IN.
007200
007300     IF FMDT-TOKEN-COUNT NOT LESS THAN 2
007400        STRING FMDT-TOKEN (1)  DELIMITED BY SPACE
007500               "-"             DELIMITED BY SIZE
007600               FMDT-TOKEN (2)  DELIMITED BY SPACE
007700          INTO FMDT-FORMATTED-DATE.
007800
007900 4110-EXIT.
008000     EXIT.
008100***************************************************************
008200
008300 4120-FORMAT-TIMESTAMP-DATE.
008400
008500*    "2025-07-19 00:00:00" -- THE PART BEFORE THE FIRST SPACE
008600*    IS THE DATE; WHEN IT CARRIES A HYPHEN WE TRUST THE
008700*    FIXED-WIDTH "CCYY-MM-DD" LAYOUT AND READ IT THROUGH
008800*    FMDT-DATE-PART-VIEW RATHER THAN TOKENIZING AGAIN.
008900
009000     MOVE SPACES         TO FMDT-DATE-PART.
009100     MOVE ZERO           TO FMDT-DASH-COUNT.
009200
009300     UNSTRING FMDT-RAW-DATE DELIMITED BY SPACE
009400         INTO FMDT-DATE-PART.
009500
009600     INSPECT FMDT-DATE-PART TALLYING FMDT-DASH-COUNT
009700             FOR ALL "-".
009800
009900*    NO DASH MEANS THE TOKEN BEFORE THE SPACE WAS NOT REALLY A
010000*    CCYY-MM-DD DATE (SOME EXPORTS HAVE CARRIED A STRAY "00:00:00"
010100*    ON A LINE WITH NO DATE AT ALL) -- LEFT AS SPACES.  A MONTH
010200*    NUMBER OUTSIDE 01-12 IS EQUALLY TREATED AS UNPARSEABLE;
010300*    FMDT-MONTH-INDEX-VALID IS THE 88-LEVEL ON FMDT-MONTH-INDEX
010400*    IN wsdate.cbl THAT ENFORCES THAT RANGE.
010500
010600     IF FMDT-DASH-COUNT GREATER THAN ZERO
010700        MOVE FMDT-MONTH-DIGITS TO FMDT-MONTH-INDEX
010800        MOVE FMDT-DAY-DIGITS   TO FMDT-DAY-NUMERIC
010900        IF FMDT-MONTH-INDEX-VALID
011000           PERFORM 4130-BUILD-DAY-MONTH THRU 4130-EXIT.
011100
011200 4120-EXIT.
011300     EXIT.
011400***************************************************************
011500
011600 4130-BUILD-DAY-MONTH.
011700
011800*    STRIP THE LEADING ZERO OFF THE DAY (E.G. "09" TO "9")
011900*    WITHOUT AN INTRINSIC FUNCTION -- PIC Z9 GIVES US A LEADING
012000*    SPACE INSTEAD OF A LEADING ZERO, SO WE PICK OFF ONE OR TWO
012100*    BYTES OF IT BY REFERENCE MODIFICATION.  FMDT-TABLE-MONTH-
012200*    ABBREV IS THE 12-ENTRY MONTH-NAME TABLE CARRIED IN
012300*    FMDT-MONTH-MATRIX (wsdate.cbl), SUBSCRIPTED BY THE MONTH
012400*    NUMBER SET IN 4120- ABOVE.
012500
012600     MOVE FMDT-DAY-NUMERIC TO FMDT-DAY-EDITED.
012700
012800     IF FMDT-DAY-NUMERIC LESS THAN 10
012900        STRING FMDT-DAY-EDITED (2:1)                DELIMITED BY SIZE
013000               "-"                                  DELIMITED BY SIZE
013100               FMDT-TABLE-MONTH-ABBREV (FMDT-MONTH-INDEX)
013200                                                     DELIMITED BY SIZE
013300          INTO FMDT-FORMATTED-DATE
013400     ELSE
013500        STRING FMDT-DAY-EDITED (1:2)                DELIMITED BY SIZE
013600               "-"                                  DELIMITED BY SIZE
013700               FMDT-TABLE-MONTH-ABBREV (FMDT-MONTH-INDEX)
013800                                                     DELIMITED BY SIZE
013900          INTO FMDT-FORMATTED-DATE.
014000
014100 4130-EXIT.
014200     EXIT.
014300***************************************************************
