000100***************************************************************
000200*    SLORDDET.CBL
000300*    FILE-CONTROL ENTRY FOR THE OUTBOUND ORDER-DETAILS FILE.
000400*    COPIED INTO BOOKING-FORM-EXTRACT UNDER FILE-CONTROL.
000500*
000600*    ONE ORDER-DETAILS-RECORD IS WRITTEN PER RETAINED BOOKING
000700*    FORM.  DOWNSTREAM, THIS FILE FEEDS THE MERCHANDISING
000800*    ORDER-DETAILS LOAD -- LAYOUT MUST NOT CHANGE WITHOUT
000900*    NOTIFYING THAT TEAM.  SEE FDORDDET.CBL FOR THE LAYOUT.
001000***************************************************************
001100
001200     SELECT ORDER-DETAILS
001300            ASSIGN TO "ORDDET"
001400            ORGANIZATION IS LINE SEQUENTIAL
001500            FILE STATUS IS WS-ORDDET-FILE-STATUS.
001600
001700***************************************************************
