000100***************************************************************
000200*    PL-BUILD-ORDER-DETAIL.CBL
000300*    ORDER-DETAILS BUILDER -- BATCH FLOW STEP 5.  COPIED INTO
000400*    THE PROCEDURE DIVISION OF BOOKING-FORM-EXTRACT.
000500*
000600*    CALLING CONVENTION -- FOR EACH ENTRY IN WS-FORM-TABLE, IN
000700*    ORDER:
000800*       PERFORM 5000-BUILD-ONE-ORDER-DETAIL THRU 5000-EXIT
000900*                                    VARYING WS-FORM-IDX ...
001000*    ORD-FORM-NO IS THE ENTRY'S POSITION IN WS-FORM-TABLE, NOT
001100*    A SEPARATELY-COUNTED "ROWS WRITTEN" NUMBER -- A SKIPPED
001200*    FORM STILL CONSUMES ITS NUMBER, SO GAPS IN ORD-FORM-NO ON
001300*    THE OUTPUT FILE ARE EXPECTED AND CORRECT.
001400*
001500*    WORKING-STORAGE: wsformtbl.cbl, wscase01.cbl.  THE OUTPUT
001600*    RECORD IS FDORDDET.CBL'S ORDER-DETAILS-RECORD.
001700*    1993-02 LFR TKT#1877 - ORIGINAL.
001800*    2001-04 LFR TKT#5714 - ADDED THE WS-ORDDET-FILE-STATUS TEST
001900*    IN 5900- BELOW; ON REVIEW THE FIELD TURNED OUT TO BE MISSING
002000*    FROM WORKING-STORAGE ENTIRELY (SEE wscelltbl.cbl) -- IT HAD
002100*    ALWAYS COMPARED AGAINST WHATEVER GARBAGE HAPPENED TO SIT
002200*    THERE AT LINK TIME.  FIXED ALONGSIDE THE DECLARATION.
002220*    2001-09 LFR TKT#5862 - 5900- BELOW TESTED THE LITERAL "00"
002230*             DIRECTLY AGAINST WS-ORDDET-FILE-STATUS.  GAVE THE
002240*             FIELD A PROPER 88-LEVEL (WS-ORDDET-WRITE-OK, SEE
002250*             wscelltbl.cbl) AND SWITCHED THE TEST TO IT, TO
002260*             MATCH HOUSE PRACTICE ON EVERY OTHER FILE-STATUS
002270*             TEST IN THIS RUN.
002300***************************************************************
002400
002500*    ---------------------------------------------------------
002600*    ONE FORM, START TO FINISH: SKIP TEST FIRST (NO SENSE
002700*    RESOLVING DATES AND BUILDING STRINGS FOR A ROW THAT WILL
002800*    NEVER BE WRITTEN), THEN THE FIVE FIELD-BUILDING STEPS IN
002900*    THE SAME LEFT-TO-RIGHT ORDER THE SPREADSHEET'S COLUMNS
003000*    APPEAR IN, THEN ASSEMBLE AND WRITE THE RECORD.
003100*    ---------------------------------------------------------
003200 5000-BUILD-ONE-ORDER-DETAIL.
003300
003400     SET WS-CURRENT-RETAIN-IDX-NUM TO WS-FORM-IDX.
003500     PERFORM 5100-TEST-SKIP-RULE THRU 5100-EXIT.
003600
003700     IF NOT WS-SKIP-FORM
003800        PERFORM 5200-RESOLVE-BOOKING-DELIVERY THRU 5200-EXIT
003900        PERFORM 5300-RESOLVE-CONFIRMED-DELIVERY THRU 5300-EXIT
004000        PERFORM 5400-BUILD-SUPPLIER-REFERENCE THRU 5400-EXIT
004100        PERFORM 5500-BUILD-COLOUR THRU 5500-EXIT
004200        PERFORM 5600-BUILD-FACTORY THRU 5600-EXIT
004300        PERFORM 5700-BUILD-REMARKS THRU 5700-EXIT
004400        PERFORM 5800-MOVE-ORDER-DETAIL-RECORD THRU 5800-EXIT
004500        PERFORM 5900-WRITE-ORDER-DETAIL THRU 5900-EXIT.
004600
004700 5000-EXIT.
004800     EXIT.
004900***************************************************************
005000
005100 5100-TEST-SKIP-RULE.
005200
005300*    DESCRIPTION MISSING, EMPTY, "N/A" OR "#N/A" DROPS THE
005400*    FORM.  THE OTHER HALF OF THE SKIP RULE -- EVERY CAPTURED
005500*    VALUE BEING "#N/A"/"N/A" -- WAS ALREADY ENFORCED BACK IN
005600*    3900-KEEP-FORM (PL-EXTRACT-FORM-FIELDS.CBL); A FORM THAT
005700*    FAILED THAT TEST NEVER MADE IT INTO WS-FORM-TABLE, SO THIS
005800*    PARAGRAPH ONLY NEEDS TO WORRY ABOUT DESCRIPTION ON ITS OWN.
005900
006000     MOVE "N"            TO WS-SKIP-SWITCH.
006100
006200     IF FRM-DESCRIPTION (WS-FORM-IDX) EQUAL SPACES
006300        OR FRM-DESCRIPTION (WS-FORM-IDX) EQUAL "N/A"
006400        OR FRM-DESCRIPTION (WS-FORM-IDX) EQUAL "#N/A"
006500        MOVE "Y"         TO WS-SKIP-SWITCH.
006600
006700 5100-EXIT.
006800     EXIT.
006900***************************************************************
007000
007100 5200-RESOLVE-BOOKING-DELIVERY.
007200
007300*    FALLBACK CHAIN, FIRST NON-BLANK WINS: FORMATTED BOOKING
007400*    DELIVERY, THEN FORMATTED SHIP DATE, THEN THE RAW (UNFORMAT-
007500*    TED) BOOKING DELIVERY, THEN THE RAW SHIP DATE.  A FORM CAN
007600*    REACH THE RAW FIELDS HERE ONLY WHEN DATE-FORMATTER
007700*    (PLDATE.CBL) COULD NOT PARSE THE VALUE IT WAS GIVEN -- THE
007800*    RAW TEXT STILL GOES OUT RATHER THAN LEAVING THE COLUMN
007900*    BLANK, SINCE MERCHANDISING WOULD RATHER SEE SOMETHING
008000*    ODD-LOOKING THAN NOTHING AT ALL.
008100
008200     MOVE SPACES         TO WS-RESOLVED-BOOKING-DELIVERY.
008300
008400     IF FRM-BOOKING-DELIVERY-FMT (WS-FORM-IDX) NOT EQUAL SPACES
008500        MOVE FRM-BOOKING-DELIVERY-FMT (WS-FORM-IDX)
008600                         TO WS-RESOLVED-BOOKING-DELIVERY
008700     ELSE
008800        IF FRM-SHIP-DATE-FMT (WS-FORM-IDX) NOT EQUAL SPACES
008900           MOVE FRM-SHIP-DATE-FMT (WS-FORM-IDX)
009000                            TO WS-RESOLVED-BOOKING-DELIVERY
009100        ELSE
009200           IF FRM-BOOKING-DELIVERY (WS-FORM-IDX) NOT EQUAL SPACES
009300              MOVE FRM-BOOKING-DELIVERY (WS-FORM-IDX)
009400                               TO WS-RESOLVED-BOOKING-DELIVERY
009500           ELSE
009600              IF FRM-SHIP-DATE (WS-FORM-IDX) NOT EQUAL SPACES
009700                 MOVE FRM-SHIP-DATE (WS-FORM-IDX)
009800                                  TO WS-RESOLVED-BOOKING-DELIVERY.
009900
010000 5200-EXIT.
010100     EXIT.
010200***************************************************************
010300
010400 5300-RESOLVE-CONFIRMED-DELIVERY.
010500
010600*    SAME FALLBACK IDEA AS 5200- ABOVE, ONE STEP LONGER: FORMAT-
010700*    TED CONFIRMED DELIVERY, THEN FORMATTED WAREHOUSE DATE, THEN
010800*    RAW CONFIRMED DELIVERY, THEN RAW WAREHOUSE DATE, AND ONLY IF
010900*    NONE OF THOSE FOUR IS PRESENT DOES CONFIRMED DELIVERY BORROW
011000*    WHATEVER 5200- ABOVE ALREADY RESOLVED FOR BOOKING DELIVERY.
011100*    THAT LAST STEP MUST RUN AFTER 5200- HAS ALREADY SET
011200*    WS-RESOLVED-BOOKING-DELIVERY -- SEE THE PERFORM ORDER IN
011300*    5000- ABOVE.
011400
011500     MOVE SPACES         TO WS-RESOLVED-CONFIRMED-DELIVERY.
011600
011700     IF FRM-CONFIRMED-DELIVERY-FMT (WS-FORM-IDX) NOT EQUAL SPACES
011800        MOVE FRM-CONFIRMED-DELIVERY-FMT (WS-FORM-IDX)
011900                         TO WS-RESOLVED-CONFIRMED-DELIVERY
012000     ELSE
012100        IF FRM-WHS-DATE-FMT (WS-FORM-IDX) NOT EQUAL SPACES
012200           MOVE FRM-WHS-DATE-FMT (WS-FORM-IDX)
012300                            TO WS-RESOLVED-CONFIRMED-DELIVERY
012400        ELSE
012500           IF FRM-CONFIRMED-DELIVERY (WS-FORM-IDX) NOT EQUAL SPACES
012600              MOVE FRM-CONFIRMED-DELIVERY (WS-FORM-IDX)
012700                               TO WS-RESOLVED-CONFIRMED-DELIVERY
012800           ELSE
012900              IF FRM-WHS-DATE (WS-FORM-IDX) NOT EQUAL SPACES
013000                 MOVE FRM-WHS-DATE (WS-FORM-IDX)
013100                                  TO WS-RESOLVED-CONFIRMED-DELIVERY
013200                 ELSE
013300                    MOVE WS-RESOLVED-BOOKING-DELIVERY
013400                                  TO WS-RESOLVED-CONFIRMED-DELIVERY.
013500
013600 5300-EXIT.
013700     EXIT.
013800***************************************************************
013900
014000 5400-BUILD-SUPPLIER-REFERENCE.
014100
014200*    SUPPLIER REFERENCE COMES STRAIGHT FROM THE CAPTURED
014300*    REFERENCE CELL, UPPER-CASED -- BUYERS TYPE THE REFERENCE IN
014400*    WHATEVER CASE THEY LIKE AND THE ORDER-DETAILS REPORT IS
014500*    SUPPOSED TO READ THE SAME WAY EVERY TIME REGARDLESS.  A
014600*    BLANK REFERENCE STAYS BLANK -- INSPECT ... CONVERTING ON AN
014700*    ALL-SPACE FIELD IS A NO-OP ANYWAY, BUT THE IF GUARD SAVES
014800*    THE INSPECT CALL FOR THE COMMON CASE.
014900
015000     MOVE SPACES         TO WS-RESOLVED-SUPPLIER-REFERENCE.
015100
015200     IF FRM-REFERENCE (WS-FORM-IDX) NOT EQUAL SPACES
015300        MOVE FRM-REFERENCE (WS-FORM-IDX)
015400                         TO WS-RESOLVED-SUPPLIER-REFERENCE
015500        INSPECT WS-RESOLVED-SUPPLIER-REFERENCE
015600                CONVERTING WS-LOWER-CASE-ALPHABET
015700                        TO WS-UPPER-CASE-ALPHABET.
015800
015900 5400-EXIT.
016000     EXIT.
016100***************************************************************
016200
016300 5500-BUILD-COLOUR.
016400
016500*    A FORM WITH NO COLOUR CAPTURED PRINTS "TBC" (TO BE
016600*    CONFIRMED) RATHER THAN A BLANK COLUMN -- MERCHANDISING'S
016700*    REQUEST, SO A BUYER SCANNING THE REPORT KNOWS THE COLUMN
016800*    WAS CHECKED AND FOUND EMPTY RATHER THAN WONDERING IF THE
016900*    EXTRACT MISSED IT.
017000
017100     IF FRM-COLOR (WS-FORM-IDX) EQUAL SPACES
017200        MOVE "TBC"       TO WS-RESOLVED-COLOUR
017300     ELSE
017400        MOVE FRM-COLOR (WS-FORM-IDX) TO WS-RESOLVED-COLOUR.
017500
017600 5500-EXIT.
017700     EXIT.
017800***************************************************************
017900
018000 5600-BUILD-FACTORY.
018100
018200*    WHEN A FACTORY ID WAS SPLIT OUT BY PL-SPLIT-COMPOSITE.CBL
018300*    (BATCH FLOW STEP 4), THE PRINTED FACTORY COLUMN SHOWS
018400*    "NAME - ID" SO THE VENDOR CODE TRAVELS WITH THE NAME ONTO
018500*    THE REPORT; OTHERWISE THE NAME GOES OUT ALONE.  DELIMITED
018600*    BY SPACE ON BOTH STRING OPERANDS TRIMS THE TRAILING BLANKS
018700*    OFF EACH PIC X FIELD SO THE HYPHEN SITS RIGHT AGAINST BOTH
018800*    WORDS.
018900
019000     MOVE SPACES         TO WS-RESOLVED-FACTORY.
019100
019200     IF FRM-FACTORY-ID (WS-FORM-IDX) NOT EQUAL SPACES
019300        STRING FRM-FACTORY (WS-FORM-IDX)    DELIMITED BY SPACE
019400               " - "                        DELIMITED BY SIZE
019500               FRM-FACTORY-ID (WS-FORM-IDX)  DELIMITED BY SPACE
019600          INTO WS-RESOLVED-FACTORY
019700     ELSE
019800        MOVE FRM-FACTORY (WS-FORM-IDX) TO WS-RESOLVED-FACTORY.
019900
020000 5600-EXIT.
020100     EXIT.
020200***************************************************************
020300
020400 5700-BUILD-REMARKS.
020500
020600*    "FORM N" WITH THE LEADING ZEROES OF THE EDITED PICTURE
020700*    STRIPPED -- SAME REFERENCE-MODIFICATION TECHNIQUE 4130-
020800*    BUILD-DAY-MONTH USES IN PLDATE.CBL, NO INTRINSIC FUNCTION.
020900*    THE THREE EVALUATE BRANCHES BELOW COVER 1-2 DIGITS, 3
021000*    DIGITS, AND (SINCE WS-FORM-TABLE NEVER HOLDS MORE THAN 50
021100*    ENTRIES) THE UNREACHABLE-IN-PRACTICE WHEN OTHER, KEPT SO
021200*    THE EVALUATE IS COMPLETE RATHER THAN RELYING ON THAT LIMIT
021300*    HOLDING FOREVER.
021400
021500     MOVE SPACES         TO WS-RESOLVED-REMARKS.
021600     MOVE FRM-FORM-NUMBER (WS-FORM-IDX) TO WS-REMARKS-EDIT.
021700
021800     EVALUATE TRUE
021900        WHEN FRM-FORM-NUMBER (WS-FORM-IDX) LESS THAN 10
022000           STRING "Form " DELIMITED BY SIZE
022100                  WS-REMARKS-EDIT (3:1) DELIMITED BY SIZE
022200             INTO WS-RESOLVED-REMARKS
022300        WHEN FRM-FORM-NUMBER (WS-FORM-IDX) LESS THAN 100
022400           STRING "Form " DELIMITED BY SIZE
022500                  WS-REMARKS-EDIT (2:2) DELIMITED BY SIZE
022600             INTO WS-RESOLVED-REMARKS
022700        WHEN OTHER
022800           STRING "Form " DELIMITED BY SIZE
022900                  WS-REMARKS-EDIT (1:3) DELIMITED BY SIZE
023000             INTO WS-RESOLVED-REMARKS
023100     END-EVALUATE.
023200
023300 5700-EXIT.
023400     EXIT.
023500***************************************************************
023600
023700 5800-MOVE-ORDER-DETAIL-RECORD.
023800
023900*    ASSEMBLE THE OUTPUT RECORD FROM THE FIELDS 5200- THROUGH
024000*    5700- ABOVE RESOLVED, PLUS THE HANDFUL OF FRM- FIELDS THAT
024100*    NEEDED NO RESOLUTION (DESCRIPTION, UNITS, VCP).  ORD-FORM-NO
024200*    IS THE TABLE POSITION, NOT A SEPARATE WRITTEN-ROW COUNTER --
024300*    SEE THE PROGRAM BANNER ABOVE.
024400
024500     MOVE SPACES              TO ORDER-DETAILS-RECORD.
024600     MOVE WS-CURRENT-RETAIN-IDX-NUM
024700                              TO ORD-FORM-NO.
024800     MOVE WS-RESOLVED-SUPPLIER-REFERENCE
024900                              TO ORD-SUPPLIER-REFERENCE.
025000     MOVE FRM-DESCRIPTION (WS-FORM-IDX)
025100                              TO ORD-DESCRIPTION.
025200     MOVE WS-RESOLVED-COLOUR  TO ORD-COLOUR.
025300     MOVE FRM-TOTAL-UNITS (WS-FORM-IDX)
025400                              TO ORD-UNITS.
025500     MOVE WS-RESOLVED-BOOKING-DELIVERY
025600                              TO ORD-BOOKING-DELIVERY.
025700     MOVE WS-RESOLVED-CONFIRMED-DELIVERY
025800                              TO ORD-CONFIRMED-DELIVERY.
025900     MOVE FRM-VCP (WS-FORM-IDX)
026000                              TO ORD-VCP.
026100     MOVE WS-RESOLVED-FACTORY TO ORD-FACTORY.
026200     MOVE WS-RESOLVED-REMARKS TO ORD-REMARKS.
026300
026400 5800-EXIT.
026500     EXIT.
026600***************************************************************
026700
026800 5900-WRITE-ORDER-DETAIL.
026900
027000*    ORDER-DETAILS IS LINE SEQUENTIAL, SO THE OUTCOME OF THE
027100*    WRITE IS TAKEN FROM WS-ORDDET-FILE-STATUS (SET BY THE
027200*    RUNTIME FROM SLORDDET.CBL'S FILE STATUS IS CLAUSE, DECLARED
027300*    IN wscelltbl.cbl) RATHER THAN AN INVALID KEY CLAUSE, WHICH
027400*    ONLY APPLIES TO INDEXED AND RELATIVE FILES.  ORD-EXCEPTION-
027500*    VIEW REDEFINES THE RECORD JUST WRITTEN SO THE DISPLAY BELOW
027600*    CAN NAME THE FORM THAT FAILED WITHOUT A SEPARATE SAVE-AREA.
027700
027800     WRITE ORDER-DETAILS-RECORD.
027900
028000     IF WS-ORDDET-WRITE-OK
028100        ADD 1 TO TOT-ROWS-WRITTEN
028200     ELSE
028300        DISPLAY "PL-BUILD-ORDER-DETAIL - WRITE FAILED, FORM "
028400                ORD-EXC-FORM-NO " " ORD-EXC-DESCRIPTION.
028500
028600 5900-EXIT.
028700     EXIT.
028800***************************************************************
