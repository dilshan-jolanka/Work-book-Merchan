000100***************************************************************
000200*    wscelltbl.cbl
000300*
000400*    IN-MEMORY IMAGE OF THE CELL GRID, LOADED ONCE AT THE START
000500*    OF THE RUN BY 1000-LOAD-GRID / READ-GRID-NEXT-RECORD.CBL
000600*    AND READ (NEVER RE-WRITTEN) BY EVERY LATER STEP.
000700*
000800*    THE TABLE IS SUBSCRIPTED 1-BY-1 OVER THE ROW AND COLUMN
000900*    INDICES CARRIED ON THE INBOUND RECORD, WHICH ARE
001000*    THEMSELVES 0-BASED -- WS-ROW-IDX AND WS-COL-IDX ARE ALWAYS
001100*    THE INBOUND CELL-ROW/CELL-COL PLUS ONE.  200 ROWS BY 30
001200*    COLUMNS COVERS EVERY BOOKING-FORM SPREADSHEET SEEN TO
001300*    DATE; IF A WIDER SHEET EVER COMES THROUGH, WS-GRID-STATUS
001400*    IS SET TO "9" RATHER THAN LETTING THE SUBSCRIPT RUN WILD.
001500*    1993-02 LFR TKT#1877 - ORIGINAL.
001600***************************************************************
001700
001800     01  WS-CELL-TABLE.
001900         05  WS-CELL-ROW-ENTRY OCCURS 200 TIMES
002000                              INDEXED BY WS-ROW-IDX.
002100             10  WS-CELL-COL-ENTRY OCCURS 30 TIMES
002200                                  INDEXED BY WS-COL-IDX.
002300                 15  WS-CELL-TEXT          PIC X(60).
002350         05  FILLER                        PIC X(04).
002400
002500     77  WS-MAX-ROW                        PIC 9(04) COMP.
002600     77  WS-MAX-COL                        PIC 9(03) COMP.
002900
003000     01  WS-GRID-STATUS                    PIC X.
003100         88  WS-GRID-STATUS-OK             VALUE "0".
003200         88  WS-GRID-OVERFLOWED            VALUE "9".
003300
003400     01  WS-GRID-FILE-STATUS               PIC X(02).
003450*    ORDER-DETAILS' OWN FILE STATUS -- KEPT HERE RATHER THAN A
003460*    SEPARATE COPYBOOK SINCE IT TRAVELS ALONGSIDE WS-GRID-FILE-
003470*    STATUS EVERYWHERE THIS PROGRAM COPIES WORKING-STORAGE.  SEE
003480*    SLORDDET.CBL (FILE STATUS IS CLAUSE) AND 5900-WRITE-ORDER-
003490*    DETAIL (PL-BUILD-ORDER-DETAIL.CBL).  2001-04 LFR TKT#5714 -
003495*    ADDED; MISSING SINCE THE ORIGINAL, CAUGHT ON YEAR-END REVIEW.
003500     01  WS-ORDDET-FILE-STATUS             PIC X(02).
003510         88  WS-ORDDET-WRITE-OK            VALUE "00".
003600
003700     01  W-END-OF-GRID                     PIC X.
003750         88  END-OF-GRID                   VALUE "Y".
003800
003900***************************************************************
