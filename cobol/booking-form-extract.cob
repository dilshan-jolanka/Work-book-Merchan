000100***************************************************************
000200*    booking-form-extract.cob
000300*
000400*    BOOKING FORM EXTRACTION AND ORDER-DETAILS BATCH.  READS THE
000500*    FLATTENED CELL-GRID FILE PRODUCED FROM THE BUYER OFFICE'S
000600*    BOOKING-FORM SPREADSHEET, LOCATES EVERY "BOOKING FORM" BLOCK
000700*    ON THE SHEET, PULLS THE THIRTEEN LABELLED FIELDS OUT OF EACH
000800*    ONE, AND WRITES ONE ORDER-DETAILS ROW PER FORM THAT SURVIVES
000900*    THE EMPTY-FORM AND MISSING-DESCRIPTION REJECTION RULES.
001000*    DRIVES, IN ORDER: LOAD GRID, FIND FORMS, EXTRACT FIELDS,
001100*    SPLIT COMPOSITE VALUES, BUILD ORDER-DETAILS, ACCUMULATE THE
001200*    RUN TOTALS, PRINT THE RUN REPORT.
001300***************************************************************
001400
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID.  BOOKING-FORM-EXTRACT.
001700 AUTHOR.  LARRY F. ROUSE.
001800 INSTALLATION.  MERCHANDISE PLANNING - IMPORT DESK.
001900 DATE-WRITTEN.  02/15/93.
002000 DATE-COMPILED.
002100 SECURITY.  COMPANY CONFIDENTIAL - MERCHANDISE PLANNING USE ONLY.
002200
002300*    ------------------------------------------------------------
002400*    CHANGE LOG
002500*    ------------------------------------------------------------
002600*    02/15/93 LFR TKT#1877 - ORIGINAL.  DRIVES THE GRID LOAD, THE
002700*             BOOKING-FORM SCAN, FIELD EXTRACTION AND THE FIRST
002800*             CUT OF THE ORDER-DETAILS BUILDER.
002900*    05/03/93 LFR TKT#1902 - RUN REPORT ADDED (8000-PRINT-RUN-
003000*             REPORT); PRIOR TO THIS THE RUN WAS SILENT ON A
003100*             SUCCESSFUL PASS.
003200*    08/22/94 LFR TKT#2209 - DATE-FORMATTER REWORKED IN PLDATE.
003300*             CBL/wsdate.cbl TO RECOGNIZE THE SPREADSHEET-EXPORT
003400*             TIMESTAMP FORM ("CCYY-MM-DD 00:00:00") IN ADDITION
003500*             TO THE APOSTROPHE-YEAR FORM.  NO CHANGE HERE.
003600*    11/14/94 LFR TKT#2340 - FACTORY LIST STARTED CARRYING VENDOR
003700*             CODES IN BRACKETS; PL-SPLIT-COMPOSITE.CBL WRITTEN
003800*             AND WIRED IN AS 4005-POST-PROCESS-FORMS-LOOP BELOW.
003900*    06/19/95 LFR TKT#2680 - ORIGINAL REFERENCE, SUPPLIER
004000*             REFERENCE AND WAREHOUSE DATE ADDED TO THE LABEL
004100*             TABLE (wslabels.cbl) FOR THE LONGER FORM LAYOUT.
004200*    09/09/96 LFR TKT#3014 - FALLBACK FORM ADDED TO PL-FIND-
004300*             BOOKING-FORMS.CBL FOR SHEETS WITH NO "BOOKING FORM"
004400*             MARKER AT ALL.  NO CHANGE HERE.
004500*    03/11/98 LFR TKT#4471 - CELL-GRID-KEY-VIEW ADDED TO FDGRID.
004600*             CBL AHEAD OF A POSSIBLE MOVE TO KEYED ACCESS ON THE
004700*             WORK FILE.  NO CHANGE HERE.
004800*    10/02/98 LFR TKT#4820 - Y2K REVIEW.  WALKED EVERY DATE FIELD
004900*             IN THIS RUN AND IN THE COPYBOOKS IT COPIES.  NONE
005000*             OF THEM CARRY A 2-DIGIT CENTURY-SENSITIVE YEAR --
005100*             THE APOSTROPHE-YEAR FORM IS DROPPED ENTIRELY (NOT
005200*             STORED), THE TIMESTAMP FORM CARRIES A FULL 4-DIGIT
005300*             CCYY WHICH IS NEVER USED IN A COMPARISON.  NO CODE
005400*             CHANGE REQUIRED; SIGNED OFF FOR THE 1999 CUTOVER.
005500*    11/30/99 LFR TKT#5108 - ORD-EXCEPTION-VIEW ADDED TO
005600*             FDORDDET.CBL SO A FAILED WRITE CAN BE TRACED BACK
005700*             TO ITS FORM NUMBER AND DESCRIPTION; SEE 5900-WRITE-
005800*             ORDER-DETAIL (PL-BUILD-ORDER-DETAIL.CBL).
005900*    04/18/01 LFR TKT#5714 - ADDED THE UPSI-0 VERBOSE SWITCH SO
006000*             THE OPERATOR CAN GET A TRACE LINE ON THE RUN REPORT
006100*             WITHOUT RECOMPILING WHEN A SHEET COMES BACK WITH AN
006200*             UNEXPECTED FORM COUNT.  ALSO ADDED WS-ORDDET-FILE-
006300*             STATUS TO wscelltbl.cbl, WHICH HAD BEEN MISSING
006400*             FROM WORKING-STORAGE SINCE TKT#1877 -- 5900-WRITE-
006500*             ORDER-DETAIL'S FILE STATUS TEST HAD ALWAYS BEEN
006600*             COMPARING AGAINST AN UNDECLARED DATA-NAME.
006700*    07/26/01 LFR TKT#5802 - 4010-POST-PROCESS-ONE-FORM NOW SETS
006800*             WS-COMPOSITE-TRIM-SW BEFORE EACH CALL TO 4400-
006900*             SPLIT-COMPOSITE-VALUE; COLOUR CODE HAD BEEN GETTING
007000*             THE SAME LEADING-SPACE TRIM AS FACTORY ID AND WAS
007100*             LOSING A SPACE THAT WAS PART OF THE CODE ITSELF.
007200***************************************************************
007300
007400 ENVIRONMENT DIVISION.
007500 CONFIGURATION SECTION.
007600 SPECIAL-NAMES.
007700     C01 IS TOP-OF-FORM
007800     UPSI-0 ON  STATUS IS WS-VERBOSE-TRACE-ON
007900            OFF STATUS IS WS-VERBOSE-TRACE-OFF.
008000
008100 INPUT-OUTPUT SECTION.
008200 FILE-CONTROL.
008300     COPY SLGRID.CBL.
008400     COPY SLORDDET.CBL.
008500
008600***************************************************************
008700
008800 DATA DIVISION.
008900 FILE SECTION.
009000     COPY FDGRID.CBL.
009100     COPY FDORDDET.CBL.
009200
009300 WORKING-STORAGE SECTION.
009400     COPY wscelltbl.cbl.
009500     COPY wsformtbl.cbl.
009600     COPY wslabels.cbl.
009700     COPY wscase01.cbl.
009800     COPY wsdate.cbl.
009900
010000*    ---------------------------------------------------------
010100*    RUN REPORT EDIT FIELDS -- SEE 8000-PRINT-RUN-REPORT.  KEPT
010200*    HERE RATHER THAN IN wsformtbl.cbl SINCE THEY ARE PURE
010300*    DISPLAY FORMATTING AND OWNED BY THIS PROGRAM ALONE.
010400*    ---------------------------------------------------------
010500     01  WS-RUN-REPORT-FIELDS.
010600         05  WS-RPT-FORMS-FOUND         PIC ZZZ9.
010700         05  WS-RPT-FORMS-VALID         PIC ZZZ9.
010800         05  WS-RPT-ROWS-WRITTEN        PIC ZZZ9.
010900         05  WS-RPT-TOTAL-UNITS         PIC ZZZ,ZZZ,ZZ9.
011000         05  FILLER                     PIC X(05).
011100
011200***************************************************************
011300
011400 PROCEDURE DIVISION.
011500
011600*    ---------------------------------------------------------
011700*    MAIN LINE.  ONE PASS OF THE FULL BATCH FLOW: LOAD THE
011800*    WHOLE GRID INTO WORKING-STORAGE, FIND EVERY BOOKING FORM ON
011900*    IT, EXTRACT ITS FIELDS, SPLIT THE COMPOSITE FACTORY/COLOUR
012000*    VALUES, BUILD AND WRITE ORDER-DETAILS, THEN TOTAL AND
012100*    REPORT.  EACH STEP RUNS TO COMPLETION OVER EVERY FORM
012200*    BEFORE THE NEXT STEP STARTS -- THIS IS NOT A ONE-FORM-AT-A-
012300*    TIME PIPELINE, SINCE PL-FIND-BOOKING-FORMS.CBL MUST FINISH
012400*    LOCATING ALL FORMS BEFORE PL-EXTRACT-FORM-FIELDS.CBL CAN
012500*    NUMBER THEM CORRECTLY.
012600*    ---------------------------------------------------------
012700 0000-MAIN-PROCESS.
012800
012900     OPEN INPUT  CELL-GRID-IN.
013000     OPEN OUTPUT ORDER-DETAILS.
013100
013200     PERFORM 1000-LOAD-GRID              THRU 1000-EXIT.
013300     PERFORM 2000-FIND-FORMS             THRU 2000-EXIT.
013400     PERFORM 3005-EXTRACT-FORMS-LOOP      THRU 3005-EXIT.
013500     PERFORM 4005-POST-PROCESS-FORMS-LOOP THRU 4005-EXIT.
013600     PERFORM 5005-BUILD-OUTPUT-LOOP        THRU 5005-EXIT.
013700     PERFORM 9100-ACCUMULATE-UNITS         THRU 9100-EXIT.
013800
013900     MOVE WS-FORM-START-COUNT    TO TOT-FORMS-FOUND.
014000     MOVE WS-RETAINED-FORM-COUNT TO TOT-FORMS-VALID.
014100
014200     PERFORM 8000-PRINT-RUN-REPORT THRU 8000-EXIT.
014300
014400     CLOSE CELL-GRID-IN.
014500     CLOSE ORDER-DETAILS.
014600
014700     STOP RUN.
014800***************************************************************
014900
015000*    ---------------------------------------------------------
015100*    BATCH FLOW STEP 3 DRIVER -- ONE CALL TO 3000-EXTRACT-ONE-
015200*    FORM (PL-EXTRACT-FORM-FIELDS.CBL) PER ENTRY WS-FIND-FORMS
015300*    PUT INTO WS-FORM-START-TABLE.
015400*    ---------------------------------------------------------
015500 3005-EXTRACT-FORMS-LOOP.
015600
015700     PERFORM 3010-EXTRACT-ONE-FORM-ENTRY THRU 3010-EXIT
015800        VARYING WS-START-IDX FROM 1 BY 1
015900          UNTIL WS-START-IDX GREATER THAN WS-FORM-START-COUNT.
016000
016100 3005-EXIT.
016200     EXIT.
016300***************************************************************
016400
016500 3010-EXTRACT-ONE-FORM-ENTRY.
016600
016700*    WS-CURRENT-FORM-NUMBER IS THE FORM'S POSITION IN
016800*    WS-FORM-START-TABLE, NOT A COUNT OF FORMS RETAINED SO FAR --
016900*    IT BECOMES FRM-FORM-NUMBER ONLY IF THIS FORM SURVIVES
017000*    3900-KEEP-FORM, SO GAPS ARE EXPECTED (SEE ORD-FORM-NO'S
017100*    NOTE IN PL-BUILD-ORDER-DETAIL.CBL'S PROGRAM BANNER).
017200
017300     MOVE FS-ROW (WS-START-IDX) TO WS-SCAN-ROW.
017400     MOVE FS-COL (WS-START-IDX) TO WS-SCAN-COL.
017500     SET  WS-CURRENT-FORM-NUMBER TO WS-START-IDX.
017600
017700     PERFORM 3000-EXTRACT-ONE-FORM THRU 3000-EXIT.
017800
017900 3010-EXIT.
018000     EXIT.
018100***************************************************************
018200
018300*    ---------------------------------------------------------
018400*    BATCH FLOW STEP 4 DRIVER -- ONE PAIR OF CALLS TO 4400-
018500*    SPLIT-COMPOSITE-VALUE (PL-SPLIT-COMPOSITE.CBL) PER RETAINED
018600*    FORM, ONE FOR FACTORY AND ONE FOR COLOUR.
018700*    ---------------------------------------------------------
018800 4005-POST-PROCESS-FORMS-LOOP.
018900
019000     PERFORM 4010-POST-PROCESS-ONE-FORM THRU 4010-EXIT
019100        VARYING WS-FORM-IDX FROM 1 BY 1
019200          UNTIL WS-FORM-IDX GREATER THAN WS-RETAINED-FORM-COUNT.
019300
019400 4005-EXIT.
019500     EXIT.
019600***************************************************************
019700
019800 4010-POST-PROCESS-ONE-FORM.
019900
020000*    FACTORY ID IS TRIMMED OF A LEADING SPACE AFTER "[";
020100*    COLOUR CODE IS NOT -- SEE TKT#5802 IN PL-SPLIT-COMPOSITE.
020200*    CBL'S BANNER.  WS-COMPOSITE-TRIM-SW CARRIES THAT RULE
020300*    ACROSS THE ONE SHARED PARAGRAPH.
020400
020500     MOVE FRM-FACTORY (WS-FORM-IDX) TO WS-COMPOSITE-INPUT.
020600     MOVE "Y" TO WS-COMPOSITE-TRIM-SW.
020700     PERFORM 4400-SPLIT-COMPOSITE-VALUE THRU 4400-EXIT.
020800     MOVE WS-COMPOSITE-NAME TO FRM-FACTORY (WS-FORM-IDX).
020900     MOVE WS-COMPOSITE-CODE TO FRM-FACTORY-ID (WS-FORM-IDX).
021000
021100     MOVE FRM-COLOR (WS-FORM-IDX)   TO WS-COMPOSITE-INPUT.
021200     MOVE "N" TO WS-COMPOSITE-TRIM-SW.
021300     PERFORM 4400-SPLIT-COMPOSITE-VALUE THRU 4400-EXIT.
021400     MOVE WS-COMPOSITE-NAME TO FRM-COLOR (WS-FORM-IDX).
021500     MOVE WS-COMPOSITE-CODE TO FRM-COLOR-CODE (WS-FORM-IDX).
021600
021700 4010-EXIT.
021800     EXIT.
021900***************************************************************
022000
022100*    ---------------------------------------------------------
022200*    BATCH FLOW STEP 5 DRIVER -- ONE CALL TO 5000-BUILD-ONE-
022300*    ORDER-DETAIL (PL-BUILD-ORDER-DETAIL.CBL) PER RETAINED FORM,
022400*    IN WS-FORM-TABLE ORDER SO ORD-FORM-NO LINES UP WITH THE
022500*    FORM'S POSITION IN THAT TABLE.
022600*    ---------------------------------------------------------
022700 5005-BUILD-OUTPUT-LOOP.
022800
022900     PERFORM 5000-BUILD-ONE-ORDER-DETAIL THRU 5000-EXIT
023000        VARYING WS-FORM-IDX FROM 1 BY 1
023100          UNTIL WS-FORM-IDX GREATER THAN WS-RETAINED-FORM-COUNT.
023200
023300 5005-EXIT.
023400     EXIT.
023500***************************************************************
023600
023700*    ---------------------------------------------------------
023800*    RUN-STATISTICS -- TOT-UNITS IS THE SUM OF FRM-TOTAL-UNITS
023900*    OVER EVERY RETAINED FORM, COMMAS REMOVED, FOR VALUES THAT
024000*    ARE PURELY NUMERIC AFTER THE COMMAS COME OUT.  A NON-
024100*    NUMERIC OR EMPTY VALUE CONTRIBUTES ZERO.  THIS RUNS AFTER
024200*    THE ORDER-DETAILS BUILDER (STEP 5) RATHER THAN ALONGSIDE
024300*    IT SO A FORM SKIPPED BY 5100-TEST-SKIP-RULE STILL COUNTS
024400*    TOWARD THE TOTAL -- THE TOTAL IS "UNITS ON THE SHEET", NOT
024500*    "UNITS WRITTEN TO ORDER-DETAILS".  1993-02 LFR TKT#1877 -
024600*    ORIGINAL.
024700*    ---------------------------------------------------------
024800 9100-ACCUMULATE-UNITS.
024900
025000     MOVE ZERO           TO TOT-UNITS.
025100
025200     PERFORM 9110-ACCUMULATE-ONE-FORM THRU 9110-EXIT
025300        VARYING WS-FORM-IDX FROM 1 BY 1
025400          UNTIL WS-FORM-IDX GREATER THAN WS-RETAINED-FORM-COUNT.
025500
025600 9100-EXIT.
025700     EXIT.
025800***************************************************************
025900
026000 9110-ACCUMULATE-ONE-FORM.
026100
026200*    STRIP THE COMMAS OUT OF ONE FORM'S TOTAL-UNITS FIELD AND
026300*    ADD IT IN ONLY IF WHAT IS LEFT IS PURELY NUMERIC -- A
026400*    BLANK, "N/A" OR "#N/A" TOTAL-UNITS VALUE FAILS THE DIGIT
026500*    TEST IN 9130- BELOW AND SIMPLY CONTRIBUTES NOTHING.
026600
026700     MOVE FRM-TOTAL-UNITS (WS-FORM-IDX) TO WS-UNITS-EDIT-AREA.
026800
026900     PERFORM 9120-STRIP-COMMAS   THRU 9120-EXIT.
027000     PERFORM 9130-TEST-ALL-DIGITS THRU 9130-EXIT.
027100
027200     IF WS-UNITS-ARE-NUMERIC
027300        ADD WS-UNITS-NUMERIC-VALUE TO TOT-UNITS.
027400
027500 9110-EXIT.
027600     EXIT.
027700***************************************************************
027800
027900 9120-STRIP-COMMAS.
028000
028100*    RIGHT-JUSTIFY THE DIGITS OF WS-UNITS-EDIT-AREA INTO WS-
028200*    UNITS-NUMERIC-CHECK, SKIPPING COMMAS AND SPACES, BY SCANNING
028300*    THE SOURCE RIGHT TO LEFT AND WRITING LEFTWARD FROM BYTE 12.
028400*    NO INTRINSIC FUNCTION.
028500
028600     MOVE ZEROS           TO WS-UNITS-NUMERIC-CHECK.
028700     MOVE 13              TO WS-UNITS-OUT-SUB.
028800
028900     PERFORM 9125-STRIP-ONE-CHAR THRU 9125-EXIT
029000        VARYING WS-UNITS-SUB FROM 12 BY -1
029100          UNTIL WS-UNITS-SUB EQUAL ZERO.
029200
029300 9120-EXIT.
029400     EXIT.
029500***************************************************************
029600
029700 9125-STRIP-ONE-CHAR.
029800
029900*    WS-UNITS-OUT-SUB STARTS AT 13 AND IS DECREMENTED BEFORE
030000*    EACH NON-COMMA/NON-SPACE BYTE IS WRITTEN, SO THE FIRST
030100*    QUALIFYING BYTE LANDS IN POSITION 12 -- THE GUARD BELOW
030200*    STOPS THE WRITE (BUT NOT THE COUNTDOWN) ONCE MORE THAN 12
030300*    DIGITS HAVE BEEN SEEN, WHICH WOULD OTHERWISE UNDERFLOW THE
030400*    SUBSCRIPT.  A TOTAL-UNITS VALUE THAT LONG HAS NEVER BEEN
030500*    SEEN ON A REAL SHEET.
030600
030700     IF WS-UNITS-EDIT-AREA (WS-UNITS-SUB:1) NOT EQUAL ","
030800        AND WS-UNITS-EDIT-AREA (WS-UNITS-SUB:1) NOT EQUAL SPACE
030900        SUBTRACT 1 FROM WS-UNITS-OUT-SUB
031000        IF WS-UNITS-OUT-SUB NOT EQUAL ZERO
031100           MOVE WS-UNITS-EDIT-AREA (WS-UNITS-SUB:1)
031200                            TO WS-UNITS-NUMERIC-CHECK
031300                                       (WS-UNITS-OUT-SUB:1)
031400        END-IF
031500     END-IF.
031600
031700 9125-EXIT.
031800     EXIT.
031900***************************************************************
032000
032100 9130-TEST-ALL-DIGITS.
032200
032300*    ONE FAILING BYTE IS ENOUGH TO REJECT THE WHOLE VALUE -- THE
032400*    LOOP IN 9134- BELOW STOPS AS SOON AS WS-NUMERIC-ONLY-SW
032500*    TURNS "N", SO A LONG NON-NUMERIC VALUE DOES NOT COST 12
032600*    FULL COMPARISONS.
032700
032800     MOVE "Y"             TO WS-NUMERIC-ONLY-SW.
032900
033000     PERFORM 9134-TEST-ONE-UNITS-CHAR THRU 9134-EXIT
033100        VARYING WS-UNITS-SUB FROM 1 BY 1
033200          UNTIL WS-UNITS-SUB GREATER THAN 12
033300             OR NOT WS-UNITS-ARE-NUMERIC.
033400
033500 9130-EXIT.
033600     EXIT.
033700***************************************************************
033800
033900 9134-TEST-ONE-UNITS-CHAR.
034000
034100     IF WS-UNITS-NUMERIC-CHECK (WS-UNITS-SUB:1) NOT NUMERIC
034200        MOVE "N"          TO WS-NUMERIC-ONLY-SW.
034300
034400 9134-EXIT.
034500     EXIT.
034600***************************************************************
034700
034800*    ---------------------------------------------------------
034900*    END-OF-RUN REPORT -- DISPLAY ONLY, NO PRINTER FILE.  TKT#
035000*    1902 (05/03/93) ORIGINAL; TKT#5714 (04/18/01) ADDED THE
035100*    VERBOSE TRACE LINES GATED ON THE UPSI-0 OPERATOR SWITCH.
035200*    ---------------------------------------------------------
035300 8000-PRINT-RUN-REPORT.
035400
035500     MOVE TOT-FORMS-FOUND  TO WS-RPT-FORMS-FOUND.
035600     MOVE TOT-FORMS-VALID  TO WS-RPT-FORMS-VALID.
035700     MOVE TOT-ROWS-WRITTEN TO WS-RPT-ROWS-WRITTEN.
035800     MOVE TOT-UNITS        TO WS-RPT-TOTAL-UNITS.
035900
036000     DISPLAY "BOOKING FORM EXTRACTION RUN".
036100     DISPLAY "FORMS FOUND .....:   " WS-RPT-FORMS-FOUND.
036200     DISPLAY "FORMS VALID .....:   " WS-RPT-FORMS-VALID.
036300     DISPLAY "ROWS WRITTEN ....:   " WS-RPT-ROWS-WRITTEN.
036400     DISPLAY "TOTAL UNITS .....:   " WS-RPT-TOTAL-UNITS.
036500
036600*    THE OPERATOR TURNS UPSI-0 ON AT THE JCL/JOB-CARD LEVEL WHEN
036700*    A SHEET COMES BACK WITH A FORM COUNT THAT LOOKS WRONG --
036800*    THESE TWO LINES ARE THE ONLY PLACE THAT INFORMATION SHOWS
036900*    UP, SINCE THIS PROGRAM HAS NO PRINTER FILE OF ITS OWN.
037000
037100     IF WS-VERBOSE-TRACE-ON
037200        DISPLAY "  (VERBOSE) FALLBACK FORM USED - "
037300                WS-FALLBACK-FORM-SW
037400        DISPLAY "  (VERBOSE) FORM-START ENTRIES  - "
037500                WS-FORM-START-COUNT.
037600
037700 8000-EXIT.
037800     EXIT.
037900***************************************************************
038000
038100     COPY PLDATE.CBL.
038200     COPY READ-GRID-NEXT-RECORD.CBL.
038300     COPY PL-FIND-BOOKING-FORMS.CBL.
038400     COPY PL-EXTRACT-FORM-FIELDS.CBL.
038500     COPY PL-SPLIT-COMPOSITE.CBL.
038600     COPY PL-BUILD-ORDER-DETAIL.CBL.
