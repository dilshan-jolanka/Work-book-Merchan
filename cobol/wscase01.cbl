000100***************************************************************
000200*    wscase01.cbl
000300*
000400*    WORKING-STORAGE OWNED BY NO SINGLE PROCEDURE COPYBOOK --
000500*    SHARED ALPHABET CONSTANTS FOR INSPECT ... CONVERTING.
000600*
000700*    USED BY:
000800*       PL-FIND-BOOKING-FORMS.CBL   (LOWER-CASE THE CELL TEXT
000900*                                    BEFORE THE "BOOKING FORM"
001000*                                    SUBSTRING TEST)
001100*       PL-EXTRACT-FORM-FIELDS.CBL  (LOWER-CASE THE CELL TEXT
001200*                                    BEFORE EACH LABEL TEST)
001300*       PL-BUILD-ORDER-DETAIL.CBL   (UPPER-CASE THE SUPPLIER
001400*                                    REFERENCE FOR OUTPUT)
001500***************************************************************
001600
001700     01  WS-UPPER-CASE-ALPHABET      PIC X(26)
001800         VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001900
002000     01  WS-LOWER-CASE-ALPHABET      PIC X(26)
002100         VALUE "abcdefghijklmnopqrstuvwxyz".
002200
002300***************************************************************
