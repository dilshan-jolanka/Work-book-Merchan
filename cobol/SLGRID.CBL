000100***************************************************************
000200*    SLGRID.CBL
000300*    FILE-CONTROL ENTRY FOR THE INBOUND CELL-GRID FILE.
000400*    COPIED INTO BOOKING-FORM-EXTRACT UNDER FILE-CONTROL.
000500*
000600*    CELL-GRID-IN IS THE FLATTENED SPREADSHEET GRID PRODUCED
000700*    UPSTREAM OF THIS RUN -- ONE RECORD PER NON-EMPTY CELL, IN
000800*    ROW-MAJOR ORDER.  SEE FDGRID.CBL FOR THE RECORD LAYOUT.
000900***************************************************************
001000
001100     SELECT CELL-GRID-IN
001200            ASSIGN TO "CELLGRID"
001300            ORGANIZATION IS LINE SEQUENTIAL
001400            FILE STATUS IS WS-GRID-FILE-STATUS.
001500
001600***************************************************************
