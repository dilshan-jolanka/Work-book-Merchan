000100***************************************************************
000200*    wslabels.cbl
000300*
000400*    LABEL-PATTERN TABLE OWNED BY PL-EXTRACT-FORM-FIELDS.CBL.
000500*    EACH ENTRY IS ONE OF THE FIELDS SEARCHED FOR WITHIN A
000600*    FORM'S WINDOW; LBL-PATTERN-1 IS TRIED BEFORE LBL-PATTERN-2
000700*    (WHEN LBL-PATTERN-COUNT IS 2) AND THE FIRST MATCH WINS.
000800*    LBL-FIELD-CODE TELLS 3200-CAPTURE-FIELD WHICH WS-CURRENT-
000900*    FORM ELEMENT (wsformtbl.cbl) TO STORE THE CAPTURED VALUE
001000*    INTO -- SEE THE 88-LEVELS ON WS-LABEL-FIELD-CODE BELOW.
001100*
001200*    ENTRIES ARE HELD AS NAMED, INDIVIDUALLY-VALUED GROUPS AND
001300*    THEN VIEWED AS AN OCCURS TABLE THROUGH REDEFINES, THE SAME
001400*    LOAD-BY-VALUE-CLAUSE TRICK USED FOR THE MONTH TABLE IN
001500*    wsdate.cbl.  1993-02 LFR TKT#1877 - ORIGINAL.  1995-06 LFR
001600*    TKT#2680 - ADDED ORIGINAL/SUPPLIER REFERENCE AND WAREHOUSE
001700*    DATE ENTRIES WHEN THE BUYER OFFICE STARTED SENDING THE
001800*    LONGER FORM LAYOUT.
001900***************************************************************
002000
002100     01  WS-LABEL-VALUES.
002200*    FIELD 01 - DESCRIPTION.  A ONE-PATTERN ENTRY WOULD DO, BUT
002300*    THE BUYER SHEET HAS CARRIED THE SHORTENED "desc" HEADING ON
002400*    AND OFF SINCE THE MID-1990S, SO BOTH SPELLINGS STAY.
002500         05  LBL-ENTRY-01.
002600             10  FILLER          PIC 9(02) VALUE 1.
002700             10  FILLER          PIC 9(01) VALUE 2.
002800             10  FILLER          PIC X(25) VALUE "description".
002900             10  FILLER          PIC X(25) VALUE "desc".
003000*    FIELD 02 - LOOK (THE STYLE/LOOK CODE COLUMN).  SINGLE
003100*    SPELLING, NO SECOND PATTERN NEEDED.
003200         05  LBL-ENTRY-02.
003300             10  FILLER          PIC 9(02) VALUE 2.
003400             10  FILLER          PIC 9(01) VALUE 1.
003500             10  FILLER          PIC X(25) VALUE "look".
003600             10  FILLER          PIC X(25) VALUE SPACES.
003700*    FIELD 03 - REFERENCE (THE ORDER'S OWN REFERENCE NUMBER).
003800         05  LBL-ENTRY-03.
003900             10  FILLER          PIC 9(02) VALUE 3.
004000             10  FILLER          PIC 9(01) VALUE 1.
004100             10  FILLER          PIC X(25) VALUE "ref".
004200             10  FILLER          PIC X(25) VALUE SPACES.
004300*    FIELD 04 - ORIGINAL REFERENCE, ADDED TKT#2680 (SEE BANNER
004400*    ABOVE) FOR ORDERS THAT SUPERSEDE AN EARLIER REFERENCE.
004500         05  LBL-ENTRY-04.
004600             10  FILLER          PIC 9(02) VALUE 4.
004700             10  FILLER          PIC 9(01) VALUE 1.
004800             10  FILLER          PIC X(25) VALUE "original ref".
004900             10  FILLER          PIC X(25) VALUE SPACES.
005000*    FIELD 05 - SUPPLIER REFERENCE, ALSO ADDED TKT#2680; FED
005100*    THROUGH 5400-BUILD-SUPPLIER-REFERENCE'S UPPER-CASE PASS IN
005200*    PL-BUILD-ORDER-DETAIL.CBL BEFORE IT REACHES THE REPORT.
005300         05  LBL-ENTRY-05.
005400             10  FILLER          PIC 9(02) VALUE 5.
005500             10  FILLER          PIC 9(01) VALUE 1.
005600             10  FILLER          PIC X(25) VALUE "supplier ref".
005700             10  FILLER          PIC X(25) VALUE SPACES.
005800*    FIELD 06 - COLOUR.  BOTH THE US AND UK SPELLING ARE TRIED
005900*    SINCE THE BUYER OFFICE'S TEMPLATE HAS SWITCHED BACK AND
006000*    FORTH OVER THE YEARS.
006100         05  LBL-ENTRY-06.
006200             10  FILLER          PIC 9(02) VALUE 6.
006300             10  FILLER          PIC 9(01) VALUE 2.
006400             10  FILLER          PIC X(25) VALUE "color".
006500             10  FILLER          PIC X(25) VALUE "colour".
006600*    FIELD 07 - TOTAL UNITS.  "uk total unit buy" IS THE OLDER,
006700*    LONGER HEADING; "total unit" IS THE SHORTER ONE NOW IN USE.
006800         05  LBL-ENTRY-07.
006900             10  FILLER          PIC 9(02) VALUE 7.
007000             10  FILLER          PIC 9(01) VALUE 2.
007100             10  FILLER          PIC X(25) VALUE "uk total unit buy".
007200             10  FILLER          PIC X(25) VALUE "total unit".
007300*    FIELD 08 - VCP (VENDOR COST PRICE).
007400         05  LBL-ENTRY-08.
007500             10  FILLER          PIC 9(02) VALUE 8.
007600             10  FILLER          PIC 9(01) VALUE 1.
007700             10  FILLER          PIC X(25) VALUE "vcp".
007800             10  FILLER          PIC X(25) VALUE SPACES.
007900*    FIELD 09 - FACTORY.  THIS IS THE COMPOSITE "NAME [ID]" CELL
008000*    THAT PL-SPLIT-COMPOSITE.CBL LATER PULLS APART -- SEE THAT
008100*    PROGRAM'S BANNER FOR THE FACTORY/COLOUR TRIM ASYMMETRY.
008200         05  LBL-ENTRY-09.
008300             10  FILLER          PIC 9(02) VALUE 9.
008400             10  FILLER          PIC 9(01) VALUE 2.
008500             10  FILLER          PIC X(25) VALUE "factory name".
008600             10  FILLER          PIC X(25) VALUE "factory".
008700*    FIELD 10 - BOOKING FORM DELIVERY, ONE OF THE FOUR RAW DATE
008800*    FIELDS RUN THROUGH DATE-FORMATTER BY 3800-FORMAT-DATE-
008900*    FIELDS (PL-EXTRACT-FORM-FIELDS.CBL).
009000         05  LBL-ENTRY-10.
009100             10  FILLER          PIC 9(02) VALUE 10.
009200             10  FILLER          PIC 9(01) VALUE 2.
009300             10  FILLER          PIC X(25) VALUE "booking form delivery".
009400             10  FILLER          PIC X(25) VALUE "booking delivery".
009500*    FIELD 11 - CONFIRMED DELIVERY, THE SECOND OF THE FOUR DATE
009600*    FIELDS.
009700         05  LBL-ENTRY-11.
009800             10  FILLER          PIC 9(02) VALUE 11.
009900             10  FILLER          PIC 9(01) VALUE 2.
010000             10  FILLER          PIC X(25) VALUE "confirmed delivery".
010100             10  FILLER          PIC X(25) VALUE "confirm delivery".
010200*    FIELD 12 - SHIP DATE, USED AS A BOOKING-DELIVERY FALLBACK
010300*    IN PL-BUILD-ORDER-DETAIL.CBL'S 5200-RESOLVE-BOOKING-
010400*    DELIVERY WHEN BOOKING FORM DELIVERY ITSELF WAS NOT CAPTURED.
010500         05  LBL-ENTRY-12.
010600             10  FILLER          PIC 9(02) VALUE 12.
010700             10  FILLER          PIC 9(01) VALUE 2.
010800             10  FILLER          PIC X(25) VALUE "ship".
010900             10  FILLER          PIC X(25) VALUE "shipping".
011000*    FIELD 13 - WAREHOUSE DATE, THE CONFIRMED-DELIVERY FALLBACK
011100*    COUNTERPART OF FIELD 12.
011200         05  LBL-ENTRY-13.
011300             10  FILLER          PIC 9(02) VALUE 13.
011400             10  FILLER          PIC 9(01) VALUE 2.
011500             10  FILLER          PIC X(25) VALUE "whs".
011600             10  FILLER          PIC X(25) VALUE "warehouse".
011700
011800*    ---------------------------------------------------------
011900*    FIELD CODES 01-13 CORRESPOND, IN ORDER, TO: DESCRIPTION,
012000*    LOOK, REFERENCE, ORIGINAL REFERENCE, SUPPLIER REFERENCE,
012100*    COLOR, TOTAL UNITS, VCP, FACTORY, BOOKING FORM DELIVERY,
012200*    CONFIRMED DELIVERY, SHIP DATE, WAREHOUSE DATE -- SEE THE
012300*    88-LEVELS BELOW AND THE MOVE STATEMENTS IN
012400*    3200-CAPTURE-FIELD (PL-EXTRACT-FORM-FIELDS.CBL).
012500*    ---------------------------------------------------------
012600     01  WS-LABEL-TABLE REDEFINES WS-LABEL-VALUES.
012700         05  WS-LABEL-ENTRY OCCURS 13 TIMES
012800                            INDEXED BY WS-LABEL-IDX.
012900             10  LBL-FIELD-CODE           PIC 9(02).
013000                 88  LBL-IS-DESCRIPTION           VALUE 1.
013100                 88  LBL-IS-LOOK                   VALUE 2.
013200                 88  LBL-IS-REFERENCE              VALUE 3.
013300                 88  LBL-IS-ORIGINAL-REFERENCE     VALUE 4.
013400                 88  LBL-IS-SUPPLIER-REFERENCE     VALUE 5.
013500                 88  LBL-IS-COLOR                  VALUE 6.
013600                 88  LBL-IS-TOTAL-UNITS            VALUE 7.
013700                 88  LBL-IS-VCP                    VALUE 8.
013800                 88  LBL-IS-FACTORY                VALUE 9.
013900                 88  LBL-IS-BOOKING-DELIVERY       VALUE 10.
014000                 88  LBL-IS-CONFIRMED-DELIVERY     VALUE 11.
014100                 88  LBL-IS-SHIP-DATE              VALUE 12.
014200                 88  LBL-IS-WHS-DATE               VALUE 13.
014300             10  LBL-PATTERN-COUNT        PIC 9(01).
014400             10  LBL-PATTERN-1            PIC X(25).
014500             10  LBL-PATTERN-2            PIC X(25).
014600
014700     77  WS-CAPTURE-COL-OFFSET             PIC 9(01) COMP.
014800     77  WS-CAPTURE-COL                    PIC 9(03) COMP.
014900     01  WS-CANDIDATE-VALUE                PIC X(60).
015000
015100*    ---------------------------------------------------------
015200*    ONE "ALREADY CAPTURED" FLAG PER LABEL-TABLE ENTRY, RESET
015300*    AT THE START OF EACH FORM BY 3000-EXTRACT-ONE-FORM -- ONCE
015400*    A FIELD IS CAPTURED THE WINDOW SEARCH STOPS TRYING ITS
015500*    LABEL PATTERNS FOR THE REST OF THAT FORM.
015600*    ---------------------------------------------------------
015700     01  WS-FIELD-CAPTURED-AREA            PIC X(13).
015800     01  WS-FIELD-CAPTURED-FLAGS REDEFINES WS-FIELD-CAPTURED-AREA.
015900         05  WS-FIELD-CAPTURED-FLAG OCCURS 13 TIMES PIC X.
016000
016100*    WORK FIELDS FOR THE GENERIC LABEL/PATTERN SUBSTRING TEST IN
016200*    3140-TEST-ONE-LABEL / 3150-COMPUTE-PATTERN-LEN /
016300*    3160-SCAN-FOR-PATTERN (PL-EXTRACT-FORM-FIELDS.CBL).
016400     01  WS-ACTIVE-PATTERN                  PIC X(25).
016500     77  WS-PATTERN-LEN                     PIC 9(02) COMP.
016600     77  WS-TRIM-POS                        PIC 9(02) COMP.
016700     77  WS-MAX-START-POS                   PIC 9(02) COMP.
016800
016900***************************************************************
