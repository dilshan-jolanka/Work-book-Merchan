000100***************************************************************
000200*    PL-EXTRACT-FORM-FIELDS.CBL
000300*    FIELD-EXTRACTOR -- BATCH FLOW STEP 3.  COPIED INTO THE
000400*    PROCEDURE DIVISION OF BOOKING-FORM-EXTRACT.
000500*
000600*    CALLING CONVENTION -- FOR EACH ENTRY IN WS-FORM-START-TABLE:
000700*       MOVE FS-ROW (idx)  TO WS-SCAN-ROW
000800*       MOVE FS-COL (idx)  TO WS-SCAN-COL
000900*       MOVE idx           TO WS-CURRENT-FORM-NUMBER
001000*       PERFORM 3000-EXTRACT-ONE-FORM THRU 3000-EXIT
001100*    A WORK RECORD IS APPENDED TO WS-FORM-TABLE ONLY WHEN THE
001200*    FORM YIELDS USABLE DATA -- SEE 3900-KEEP-FORM.
001300*
001400*    WORKING-STORAGE: wscelltbl.cbl, wsformtbl.cbl, wslabels.cbl,
001500*    wscase01.cbl, wsdate.cbl.  USES PLDATE.CBL'S
001600*    4100-FORMAT-ONE-DATE.
001700*    1993-02 LFR TKT#1877 - ORIGINAL.
001800***************************************************************
001900
002000*    ---------------------------------------------------------
002100*    ONE PASS OVER ONE FORM: SIZE THE SEARCH WINDOW AROUND THE
002200*    "BOOKING FORM" MARKER, SEARCH IT FOR EVERY KNOWN LABEL,
002300*    RUN THE DATE FIELDS THROUGH DATE-FORMATTER, THEN DECIDE
002400*    WHETHER THE RESULT IS WORTH KEEPING.  WS-CURRENT-FORM IS
002500*    CLEARED FIRST SO A FIELD THIS FORM DOES NOT CARRY DOES NOT
002600*    ACCIDENTALLY SHOW THE PRIOR FORM'S VALUE.
002700*    ---------------------------------------------------------
002800 3000-EXTRACT-ONE-FORM.
002900
003000     MOVE SPACES         TO WS-CURRENT-FORM.
003100     MOVE ZERO           TO WS-CAPTURED-COUNT
003200                            WS-CAPTURED-USEFUL-COUNT.
003300     MOVE ALL "N"        TO WS-FIELD-CAPTURED-AREA.
003400
003500     PERFORM 3050-COMPUTE-WINDOW THRU 3050-EXIT.
003600     PERFORM 3100-SEARCH-WINDOW THRU 3100-EXIT.
003700     PERFORM 3800-FORMAT-DATE-FIELDS THRU 3800-EXIT.
003800     PERFORM 3900-KEEP-FORM THRU 3900-EXIT.
003900
004000 3000-EXIT.
004100     EXIT.
004200***************************************************************
004300
004400 3050-COMPUTE-WINDOW.
004500
004600*    THE WINDOW IS 50 ROWS DEEP (THE MARKER ROW PLUS THE NEXT
004700*    49) AND RUNS FROM TWO COLUMNS LEFT OF THE MARKER TO EIGHT
004800*    COLUMNS RIGHT -- WIDE ENOUGH TO CATCH A LABEL THAT SITS TO
004900*    THE LEFT OF THE MARKER CELL AS WELL AS ONE THAT SITS BELOW
005000*    IT.  ROWS R THROUGH MIN(R+50, MAXROW+1)-1; COLUMNS
005100*    MAX(0, C-2) THROUGH MIN(C+8, MAXCOL+1)-1.  NO INTRINSIC
005200*    FUNCTION IS USED -- THE MIN/MAX ARE WORKED OUT WITH IF.
005300
005400     MOVE WS-SCAN-ROW    TO WS-WINDOW-FIRST-ROW.
005500     IF WS-SCAN-ROW + 50 GREATER THAN WS-MAX-ROW
005600        MOVE WS-MAX-ROW  TO WS-WINDOW-LAST-ROW
005700     ELSE
005800        COMPUTE WS-WINDOW-LAST-ROW = WS-SCAN-ROW + 49.
005900
006000     IF WS-SCAN-COL LESS THAN 2
006100        MOVE ZERO        TO WS-WINDOW-FIRST-COL
006200     ELSE
006300        COMPUTE WS-WINDOW-FIRST-COL = WS-SCAN-COL - 2.
006400
006500     IF WS-SCAN-COL + 8 GREATER THAN WS-MAX-COL
006600        MOVE WS-MAX-COL  TO WS-WINDOW-LAST-COL
006700     ELSE
006800        COMPUTE WS-WINDOW-LAST-COL = WS-SCAN-COL + 7.
006900
007000 3050-EXIT.
007100     EXIT.
007200***************************************************************
007300
007400*    ---------------------------------------------------------
007500*    WINDOW SEARCH -- ROW BY ROW, THEN CELL BY CELL WITHIN THE
007600*    ROW.  EVERY NON-EMPTY CELL IS TESTED AGAINST ALL 13 LABEL
007700*    PATTERNS; THE SUBSCRIPTS ARE PLAIN PERFORM ... VARYING, NOT
007800*    A SORTED/BINARY SEARCH, SINCE THE WINDOW IS SMALL (AT MOST
007900*    50 ROWS BY 11 COLUMNS).
008000*    ---------------------------------------------------------
008100 3100-SEARCH-WINDOW.
008200
008300     PERFORM 3110-SEARCH-ONE-ROW THRU 3110-EXIT
008400        VARYING WS-SCAN-ROW FROM WS-WINDOW-FIRST-ROW BY 1
008500          UNTIL WS-SCAN-ROW GREATER THAN WS-WINDOW-LAST-ROW.
008600
008700 3100-EXIT.
008800     EXIT.
008900***************************************************************
009000
009100 3110-SEARCH-ONE-ROW.
009200
009300*    ONE ROW OF THE WINDOW -- HAND OFF TO 3120-SEARCH-ONE-CELL
009400*    FOR EVERY COLUMN BETWEEN WS-WINDOW-FIRST-COL AND
009500*    WS-WINDOW-LAST-COL.
009600
009700     PERFORM 3120-SEARCH-ONE-CELL THRU 3120-EXIT
009800        VARYING WS-SCAN-COL FROM WS-WINDOW-FIRST-COL BY 1
009900          UNTIL WS-SCAN-COL GREATER THAN WS-WINDOW-LAST-COL.
010000
010100 3110-EXIT.
010200     EXIT.
010300***************************************************************
010400
010500 3120-SEARCH-ONE-CELL.
010600
010700*    WS-ROW-IDX/WS-COL-IDX ARE ONE-BASED TABLE SUBSCRIPTS;
010800*    WS-SCAN-ROW/WS-SCAN-COL ARE THE ZERO-BASED SHEET
010900*    COORDINATES CARRIED ON THE INBOUND RECORD -- SET THEN BUMP
011000*    BY ONE, THE SAME CONVENTION USED THROUGHOUT THIS RUN.
011100
011200     SET WS-ROW-IDX TO WS-SCAN-ROW.
011300     SET WS-COL-IDX TO WS-SCAN-COL.
011400     SET WS-ROW-IDX UP BY 1.
011500     SET WS-COL-IDX UP BY 1.
011600
011700*    AN EMPTY CELL CANNOT MATCH A LABEL, SO SKIP THE CASE-FOLD
011800*    AND THE 13-LABEL TEST ENTIRELY -- THIS IS THE ONE PLACE
011900*    THAT KEEPS THE WINDOW SCAN CHEAP.
012000
012100     IF WS-CELL-TEXT (WS-ROW-IDX, WS-COL-IDX) NOT EQUAL SPACES
012200        MOVE WS-CELL-TEXT (WS-ROW-IDX, WS-COL-IDX) TO WS-SCAN-TEXT
012300        INSPECT WS-SCAN-TEXT CONVERTING WS-UPPER-CASE-ALPHABET
012400                                     TO WS-LOWER-CASE-ALPHABET
012500        PERFORM 3130-TEST-ALL-LABELS THRU 3130-EXIT
012600           VARYING WS-LABEL-IDX FROM 1 BY 1
012700             UNTIL WS-LABEL-IDX GREATER THAN 13.
012800
012900 3120-EXIT.
013000     EXIT.
013100***************************************************************
013200
013300 3130-TEST-ALL-LABELS.
013400
013500*    ONCE A LABEL HAS BEEN CAPTURED FOR THIS FORM ITS PATTERNS
013600*    ARE NOT TESTED AGAIN -- WS-FIELD-CAPTURED-FLAG STOPS A
013700*    LATER, WEAKER MATCH (E.G. A SECOND "REF" CELL FURTHER DOWN
013800*    THE SHEET) FROM OVERWRITING THE FIRST, CORRECT ONE.
013900
014000     IF WS-FIELD-CAPTURED-FLAG (WS-LABEL-IDX) NOT EQUAL "Y"
014100        PERFORM 3140-TEST-ONE-LABEL THRU 3140-EXIT
014200        IF WS-PATTERN-FOUND
014300           PERFORM 3200-CAPTURE-FIELD THRU 3200-EXIT.
014400
014500 3130-EXIT.
014600     EXIT.
014700***************************************************************
014800
014900 3140-TEST-ONE-LABEL.
015000
015100*    TRY LBL-PATTERN-1 FIRST; IF THE ENTRY CARRIES A SECOND
015200*    PATTERN (LBL-PATTERN-COUNT EQUAL 2 -- SEE wslabels.cbl) AND
015300*    THE FIRST DID NOT MATCH, TRY THE SECOND BEFORE GIVING UP ON
015400*    THIS CELL FOR THIS LABEL.
015500
015600     MOVE LBL-PATTERN-1 (WS-LABEL-IDX) TO WS-ACTIVE-PATTERN.
015700     PERFORM 3150-COMPUTE-PATTERN-LEN THRU 3150-EXIT.
015800     PERFORM 3160-SCAN-FOR-PATTERN THRU 3160-EXIT.
015900
016000     IF NOT WS-PATTERN-FOUND
016100        AND LBL-PATTERN-COUNT (WS-LABEL-IDX) EQUAL 2
016200        MOVE LBL-PATTERN-2 (WS-LABEL-IDX) TO WS-ACTIVE-PATTERN
016300        PERFORM 3150-COMPUTE-PATTERN-LEN THRU 3150-EXIT
016400        PERFORM 3160-SCAN-FOR-PATTERN THRU 3160-EXIT.
016500
016600 3140-EXIT.
016700     EXIT.
016800***************************************************************
016900
017000 3150-COMPUTE-PATTERN-LEN.
017100
017200*    RIGHT-TRIM WS-ACTIVE-PATTERN BY WALKING BACKWARDS FROM
017300*    BYTE 25 TO THE FIRST NON-SPACE -- NO INTRINSIC FUNCTION.
017400*    A ZERO RESULT (PATTERN WAS ALL SPACES) CANNOT HAPPEN SINCE
017500*    EVERY LABEL-TABLE ENTRY CARRIES AT LEAST ONE NON-BLANK
017600*    PATTERN, BUT THE LOOP IS SAFE EITHER WAY.
017700
017800     PERFORM 3155-SHRINK-PATTERN-LEN THRU 3155-EXIT
017900        VARYING WS-TRIM-POS FROM 25 BY -1
018000          UNTIL WS-TRIM-POS EQUAL ZERO
018100             OR WS-ACTIVE-PATTERN (WS-TRIM-POS:1) NOT EQUAL SPACE.
018200
018300     MOVE WS-TRIM-POS    TO WS-PATTERN-LEN.
018400
018500 3150-EXIT.
018600     EXIT.
018700***************************************************************
018800
018900*    EMPTY ON PURPOSE -- THE VARYING CLAUSE IN 3150- DOES ALL
019000*    THE WORK; THIS PARAGRAPH EXISTS ONLY SO PERFORM ... VARYING
019100*    HAS A BODY TO CALL EACH TIME THROUGH THE LOOP.
019200 3155-SHRINK-PATTERN-LEN.
019300     CONTINUE.
019400 3155-EXIT.
019500     EXIT.
019600***************************************************************
019700
019800 3160-SCAN-FOR-PATTERN.
019900
020000*    SLIDE THE PATTERN ACROSS WS-SCAN-TEXT ONE BYTE AT A TIME;
020100*    THE LAST POSITION WORTH TRYING IS 61 MINUS THE PATTERN
020200*    LENGTH SINCE WS-SCAN-TEXT IS 60 BYTES WIDE.
020300
020400     MOVE "N"            TO WS-FOUND-SWITCH.
020500     COMPUTE WS-MAX-START-POS = 61 - WS-PATTERN-LEN.
020600
020700     PERFORM 3165-TEST-ONE-LABEL-POSITION THRU 3165-EXIT
020800        VARYING WS-SCAN-POS FROM 1 BY 1
020900          UNTIL WS-SCAN-POS GREATER THAN WS-MAX-START-POS
021000             OR WS-PATTERN-FOUND.
021100
021200 3160-EXIT.
021300     EXIT.
021400***************************************************************
021500
021600 3165-TEST-ONE-LABEL-POSITION.
021700
021800*    A SIMPLE SUBSTRING COMPARE AT ONE STARTING POSITION -- THE
021900*    LOOP IN 3160- STOPS AS SOON AS THIS SETS WS-FOUND-SWITCH.
022000
022100     IF WS-SCAN-TEXT (WS-SCAN-POS:WS-PATTERN-LEN)
022200           EQUAL WS-ACTIVE-PATTERN (1:WS-PATTERN-LEN)
022300        MOVE "Y"         TO WS-FOUND-SWITCH.
022400
022500 3165-EXIT.
022600     EXIT.
022700***************************************************************
022800
022900 3200-CAPTURE-FIELD.
023000
023100*    LOOK AT COLUMN OFFSETS +1, +2, +3 OF THE LABEL CELL, SAME
023200*    ROW; THE FIRST ONE THAT IS NON-EMPTY AND NOT "#N/A" WINS.
023300*    IF NONE OF THE THREE QUALIFIES THE LABEL IS TREATED AS NOT
023400*    MATCHED AND THE WINDOW SEARCH CONTINUES.  THE 3-OFFSET
023500*    SPAN COVERS THE BUYER SHEET'S MERGED-CELL LABEL COLUMNS,
023600*    WHICH VARY BY ONE OR TWO CELLS FROM FORM TO FORM.
023700
023800     MOVE "N"            TO WS-FIELD-CAPTURED-SW.
023900
024000     PERFORM 3210-TRY-OFFSET THRU 3210-EXIT
024100        VARYING WS-CAPTURE-COL-OFFSET FROM 1 BY 1
024200          UNTIL WS-CAPTURE-COL-OFFSET GREATER THAN 3
024300             OR WS-FIELD-WAS-CAPTURED.
024400
024500     IF WS-FIELD-WAS-CAPTURED
024600        MOVE "Y"         TO WS-FIELD-CAPTURED-FLAG (WS-LABEL-IDX)
024700        PERFORM 3250-STORE-CAPTURED-VALUE THRU 3250-EXIT.
024800
024900 3200-EXIT.
025000     EXIT.
025100***************************************************************
025200
025300 3210-TRY-OFFSET.
025400
025500*    A CAPTURE COLUMN THAT WOULD RUN PAST THE RIGHT EDGE OF THE
025600*    SHEET (WS-MAX-COL) IS SIMPLY SKIPPED -- IT IS NOT AN ERROR,
025700*    IT JUST MEANS THIS OFFSET CANNOT APPLY TO A LABEL SITTING
025800*    IN THE LAST COLUMN OR TWO OF THE SHEET.
025900
026000     COMPUTE WS-CAPTURE-COL = WS-SCAN-COL + WS-CAPTURE-COL-OFFSET.
026100
026200     IF WS-CAPTURE-COL NOT GREATER THAN WS-MAX-COL
026300        SET WS-ROW-IDX TO WS-SCAN-ROW
026400        SET WS-COL-IDX TO WS-CAPTURE-COL
026500        SET WS-ROW-IDX UP BY 1
026600        SET WS-COL-IDX UP BY 1
026700        MOVE WS-CELL-TEXT (WS-ROW-IDX, WS-COL-IDX)
026800                         TO WS-CANDIDATE-VALUE
026900        IF WS-CANDIDATE-VALUE NOT EQUAL SPACES
027000           AND WS-CANDIDATE-VALUE NOT EQUAL "#N/A"
027100           MOVE "Y"      TO WS-FIELD-CAPTURED-SW.
027200
027300 3210-EXIT.
027400     EXIT.
027500***************************************************************
027600
027700 3250-STORE-CAPTURED-VALUE.
027800
027900*    WS-CAPTURED-COUNT IS EVERY FIELD CAPTURED, USED OR NOT;
028000*    WS-CAPTURED-USEFUL-COUNT EXCLUDES "N/A" (BUT NOT "#N/A",
028100*    WHICH 3210-TRY-OFFSET NEVER LETS THROUGH AT ALL) -- SEE THE
028200*    EMPTY-FORM REJECTION TEST IN 3900-KEEP-FORM BELOW, WHICH
028300*    NEEDS BOTH COUNTS TO TELL "NOTHING CAPTURED" APART FROM
028400*    "CAPTURED BUT USELESS".
028500
028600     ADD 1 TO WS-CAPTURED-COUNT.
028700     IF WS-CANDIDATE-VALUE NOT EQUAL "N/A"
028800        ADD 1 TO WS-CAPTURED-USEFUL-COUNT.
028900
029000*    ONE WHEN PER LABEL CODE -- THE 88-LEVELS TESTED HERE ARE
029100*    DECLARED ON LBL-FIELD-CODE IN wslabels.cbl, WS-LABEL-TABLE.
029200
029300     EVALUATE TRUE
029400        WHEN LBL-IS-DESCRIPTION (WS-LABEL-IDX)
029500           MOVE WS-CANDIDATE-VALUE TO CF-DESCRIPTION
029600        WHEN LBL-IS-LOOK (WS-LABEL-IDX)
029700           MOVE WS-CANDIDATE-VALUE TO CF-LOOK
029800        WHEN LBL-IS-REFERENCE (WS-LABEL-IDX)
029900           MOVE WS-CANDIDATE-VALUE TO CF-REFERENCE
030000        WHEN LBL-IS-ORIGINAL-REFERENCE (WS-LABEL-IDX)
030100           MOVE WS-CANDIDATE-VALUE TO CF-ORIGINAL-REFERENCE
030200        WHEN LBL-IS-SUPPLIER-REFERENCE (WS-LABEL-IDX)
030300           MOVE WS-CANDIDATE-VALUE TO CF-SUPPLIER-REFERENCE
030400        WHEN LBL-IS-COLOR (WS-LABEL-IDX)
030500           MOVE WS-CANDIDATE-VALUE TO CF-COLOR
030600        WHEN LBL-IS-TOTAL-UNITS (WS-LABEL-IDX)
030700           MOVE WS-CANDIDATE-VALUE TO CF-TOTAL-UNITS
030800        WHEN LBL-IS-VCP (WS-LABEL-IDX)
030900           MOVE WS-CANDIDATE-VALUE TO CF-VCP
031000        WHEN LBL-IS-FACTORY (WS-LABEL-IDX)
031100           MOVE WS-CANDIDATE-VALUE TO CF-FACTORY
031200        WHEN LBL-IS-BOOKING-DELIVERY (WS-LABEL-IDX)
031300           MOVE WS-CANDIDATE-VALUE TO CF-BOOKING-DELIVERY
031400        WHEN LBL-IS-CONFIRMED-DELIVERY (WS-LABEL-IDX)
031500           MOVE WS-CANDIDATE-VALUE TO CF-CONFIRMED-DELIVERY
031600        WHEN LBL-IS-SHIP-DATE (WS-LABEL-IDX)
031700           MOVE WS-CANDIDATE-VALUE TO CF-SHIP-DATE
031800        WHEN LBL-IS-WHS-DATE (WS-LABEL-IDX)
031900           MOVE WS-CANDIDATE-VALUE TO CF-WHS-DATE
032000     END-EVALUATE.
032100
032200 3250-EXIT.
032300     EXIT.
032400***************************************************************
032500
032600 3800-FORMAT-DATE-FIELDS.
032700
032800*    RUN EACH RAW DATE FIELD THAT WAS CAPTURED THROUGH
032900*    DATE-FORMATTER (PLDATE.CBL); A NON-EMPTY RESULT GOES INTO
033000*    THE MATCHING "-FMT" FIELD, THE RAW VALUE IS UNTOUCHED.  A
033100*    FIELD THAT WAS NEVER CAPTURED (STILL SPACES) IS SKIPPED --
033200*    THERE IS NOTHING FOR DATE-FORMATTER TO WORK ON.
033300
033400     IF CF-BOOKING-DELIVERY NOT EQUAL SPACES
033500        MOVE CF-BOOKING-DELIVERY TO FMDT-RAW-DATE
033600        PERFORM 4100-FORMAT-ONE-DATE THRU 4100-EXIT
033700        MOVE FMDT-FORMATTED-DATE TO CF-BOOKING-DELIVERY-FMT.
033800
033900     IF CF-CONFIRMED-DELIVERY NOT EQUAL SPACES
034000        MOVE CF-CONFIRMED-DELIVERY TO FMDT-RAW-DATE
034100        PERFORM 4100-FORMAT-ONE-DATE THRU 4100-EXIT
034200        MOVE FMDT-FORMATTED-DATE TO CF-CONFIRMED-DELIVERY-FMT.
034300
034400     IF CF-SHIP-DATE NOT EQUAL SPACES
034500        MOVE CF-SHIP-DATE   TO FMDT-RAW-DATE
034600        PERFORM 4100-FORMAT-ONE-DATE THRU 4100-EXIT
034700        MOVE FMDT-FORMATTED-DATE TO CF-SHIP-DATE-FMT.
034800
034900     IF CF-WHS-DATE NOT EQUAL SPACES
035000        MOVE CF-WHS-DATE    TO FMDT-RAW-DATE
035100        PERFORM 4100-FORMAT-ONE-DATE THRU 4100-EXIT
035200        MOVE FMDT-FORMATTED-DATE TO CF-WHS-DATE-FMT.
035300
035400 3800-EXIT.
035500     EXIT.
035600***************************************************************
035700
035800 3900-KEEP-FORM.
035900
036000*    EMPTY-FORM REJECTION: NOTHING CAPTURED, OR EVERYTHING
036100*    CAPTURED WAS "#N/A"/"N/A", DROPS THE FORM ENTIRELY.  A
036200*    FORM THAT SURVIVES IS COPIED FIELD BY FIELD FROM THE
036300*    SCRATCH WS-CURRENT-FORM INTO THE NEXT FREE WS-FORM-TABLE
036400*    SLOT; FRM-COLOR-CODE AND FRM-FACTORY-ID START BLANK HERE
036500*    AND ARE FILLED IN LATER BY PL-SPLIT-COMPOSITE.CBL (BATCH
036600*    FLOW STEP 4).  50 RETAINED FORMS IS THE SAME CEILING
036700*    WS-FORM-START-TABLE CARRIES, SO THIS ELSE BRANCH IS A
036800*    BELT-AND-SUSPENDERS CHECK RATHER THAN AN EXPECTED PATH.
036900
037000     IF WS-CAPTURED-COUNT NOT EQUAL ZERO
037100        AND WS-CAPTURED-USEFUL-COUNT NOT EQUAL ZERO
037200        IF WS-RETAINED-FORM-COUNT LESS THAN 50
037300           ADD 1 TO WS-RETAINED-FORM-COUNT
037400           SET WS-FORM-IDX TO WS-RETAINED-FORM-COUNT
037500           MOVE WS-CURRENT-FORM-NUMBER    TO FRM-FORM-NUMBER (WS-FORM-IDX)
037600           MOVE CF-DESCRIPTION            TO FRM-DESCRIPTION (WS-FORM-IDX)
037700           MOVE CF-LOOK                   TO FRM-LOOK (WS-FORM-IDX)
037800           MOVE CF-REFERENCE              TO FRM-REFERENCE (WS-FORM-IDX)
037900           MOVE CF-ORIGINAL-REFERENCE     TO FRM-ORIGINAL-REFERENCE (WS-FORM-IDX)
038000           MOVE CF-SUPPLIER-REFERENCE     TO FRM-SUPPLIER-REFERENCE (WS-FORM-IDX)
038100           MOVE CF-COLOR                  TO FRM-COLOR (WS-FORM-IDX)
038200           MOVE SPACES                    TO FRM-COLOR-CODE (WS-FORM-IDX)
038300                                             FRM-FACTORY-ID (WS-FORM-IDX)
038400           MOVE CF-TOTAL-UNITS            TO FRM-TOTAL-UNITS (WS-FORM-IDX)
038500           MOVE CF-VCP                    TO FRM-VCP (WS-FORM-IDX)
038600           MOVE CF-FACTORY                TO FRM-FACTORY (WS-FORM-IDX)
038700           MOVE CF-BOOKING-DELIVERY       TO FRM-BOOKING-DELIVERY (WS-FORM-IDX)
038800           MOVE CF-BOOKING-DELIVERY-FMT   TO FRM-BOOKING-DELIVERY-FMT (WS-FORM-IDX)
038900           MOVE CF-CONFIRMED-DELIVERY     TO FRM-CONFIRMED-DELIVERY (WS-FORM-IDX)
039000           MOVE CF-CONFIRMED-DELIVERY-FMT TO FRM-CONFIRMED-DELIVERY-FMT (WS-FORM-IDX)
039100           MOVE CF-SHIP-DATE              TO FRM-SHIP-DATE (WS-FORM-IDX)
039200           MOVE CF-SHIP-DATE-FMT          TO FRM-SHIP-DATE-FMT (WS-FORM-IDX)
039300           MOVE CF-WHS-DATE               TO FRM-WHS-DATE (WS-FORM-IDX)
039400           MOVE CF-WHS-DATE-FMT           TO FRM-WHS-DATE-FMT (WS-FORM-IDX)
039500        ELSE
039600           DISPLAY "PL-EXTRACT-FORM-FIELDS - MORE THAN 50 FORMS "
039700                   "RETAINED, EXTRA DISCARDED".
039800
039900 3900-EXIT.
040000     EXIT.
040100***************************************************************
