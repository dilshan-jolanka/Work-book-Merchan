000100***************************************************************
000200*    wsdate.cbl
000300*
000400*    WORKING-STORAGE TO BE USED BY PLDATE.CBL.
000500*
000600*    VARIABLE RECEIVED FROM THE CALLING PARAGRAPH:
000700*       FMDT-RAW-DATE          -- THE RAW DATE STRING TO FORMAT
000800*
000900*    VARIABLE RETURNED TO THE CALLING PARAGRAPH:
001000*       FMDT-FORMATTED-DATE    -- "D-Mon" (E.G. "19-Jul"), OR
001100*                                 SPACES WHEN THE RAW STRING
001200*                                 MATCHES NEITHER RECOGNIZED
001300*                                 FORMAT.  ON THE TIMESTAMP-FORM
001350*                                 PATH THE MONTH COMES OUT
001360*                                 TITLECASE ("19-Jul"), TAKEN
001370*                                 FROM THIS TABLE; ON THE
001380*                                 APOSTROPHE-FORM PATH IT IS
001390*                                 WHATEVER CASE THE SOURCE CELL
001395*                                 USED, SINCE THAT MONTH TOKEN IS
001397*                                 PASSED THROUGH VERBATIM.
001400*    1993-02 LFR TKT#1877 - ORIGINAL.
001420*    2001-09 LFR TKT#5861 - MONTH ABBREVIATIONS BELOW WERE ALL-
001430*             UPPER ("JAN".."DEC"); THE REPORT SPEC CALLS FOR
001440*             TITLECASE ON THIS PATH ("Jan".."Dec") SO THE
001450*             TIMESTAMP-FORM DATES CAME OUT "19-JUL" INSTEAD OF
001460*             "19-Jul".  RELETTERED THE TWELVE VALUE LITERALS.
001500***************************************************************
001600
001700*    MONTH-NUMBER/ABBREVIATION TABLE, LOADED BY VALUE CLAUSE AND
001800*    REDEFINED INTO AN OCCURS TABLE -- THE OLD TRICK FOR GIVING
001900*    A TABLE FIXED CONTENT WITHOUT AN INITIALIZATION PARAGRAPH.
002000*    THE TWO-DIGIT MONTH NUMBER AND THREE-LETTER ABBREVIATION
002100*    ARE PACKED INTO ONE 5-BYTE FILLER PER MONTH SO THE
002200*    REDEFINES BELOW CAN PICK BOTH APART BY PICTURE ALONE.
002300     01  FMDT-MONTH-TABLE-VALUES.
002400         05  FILLER                        PIC X(05) VALUE "01Jan".
002500         05  FILLER                        PIC X(05) VALUE "02Feb".
002600         05  FILLER                        PIC X(05) VALUE "03Mar".
002700         05  FILLER                        PIC X(05) VALUE "04Apr".
002800         05  FILLER                        PIC X(05) VALUE "05May".
002900         05  FILLER                        PIC X(05) VALUE "06Jun".
003000         05  FILLER                        PIC X(05) VALUE "07Jul".
003100         05  FILLER                        PIC X(05) VALUE "08Aug".
003200         05  FILLER                        PIC X(05) VALUE "09Sep".
003300         05  FILLER                        PIC X(05) VALUE "10Oct".
003400         05  FILLER                        PIC X(05) VALUE "11Nov".
003500         05  FILLER                        PIC X(05) VALUE "12Dec".
003600
003700*    FMDT-TABLE-MONTH-NUMBER IS NOT ACTUALLY SEARCHED BY
003800*    PLDATE.CBL -- THE MONTH NUMBER PARSED OUT OF THE RAW DATE
003900*    (FMDT-MONTH-INDEX) IS USED DIRECTLY AS THE OCCURS
004000*    SUBSCRIPT, SINCE THE TABLE IS BUILT IN NUMBER ORDER.  THE
004100*    FIELD IS KEPT HERE ANYWAY SO A DISPLAY/DEBUG PASS CAN
004200*    CONFIRM THE TABLE LINES UP WITH THE SUBSCRIPT IT IS
004300*    ADDRESSED BY.
004400     01  FMDT-MONTH-MATRIX REDEFINES FMDT-MONTH-TABLE-VALUES.
004500         05  FMDT-TABLE-MONTH OCCURS 12 TIMES.
004600             10  FMDT-TABLE-MONTH-NUMBER    PIC 9(02).
004700             10  FMDT-TABLE-MONTH-ABBREV    PIC X(03).
004800
004900     01  FMDT-RAW-DATE                      PIC X(20).
005000     01  FMDT-FORMATTED-DATE                PIC X(10).
005100
005200*    "YYYY-MM-DD" FIXED-WIDTH VIEW OF THE FIRST 10 BYTES OF A
005300*    RAW DATE, USED WHEN THE RAW STRING CARRIES THE
005400*    "CCYY-MM-DD 00:00:00" SPREADSHEET-EXPORT FORMAT.  1994-08
005500*    LFR TKT#2209.
005600     01  FMDT-DATE-PART                     PIC X(10).
005700     01  FMDT-DATE-PART-VIEW REDEFINES FMDT-DATE-PART.
005800         05  FMDT-YEAR-DIGITS               PIC 9(04).
005900         05  FILLER                         PIC X(01).
006000         05  FMDT-MONTH-DIGITS              PIC 9(02).
006100         05  FILLER                         PIC X(01).
006200         05  FMDT-DAY-DIGITS                PIC 9(02).
006300
006400*    FMDT-YEAR-DIGITS IS CARRIED IN THE VIEW SOLELY TO KEEP THE
006500*    PICTURE ARITHMETIC HONEST (10 BYTES IN, 10 BYTES OUT) --
006600*    PLDATE.CBL NEVER PLACES THE YEAR ON THE FORMATTED OUTPUT.
006700*    SEE 4110-FORMAT-APOSTROPHE-DATE'S BANNER FOR WHY.
006800
006900*    UP TO 5 SPACE-DELIMITED TOKENS FROM THE APOSTROPHE-YEAR
007000*    FORM ("19 JUL '25" IS 3 TOKENS); THE EXTRA SLOTS ARE
007100*    HEADROOM IN CASE A STRAY EXTRA SPACE EVER SPLITS A TOKEN.
007200     01  FMDT-TOKEN-TABLE.
007300         05  FMDT-TOKEN OCCURS 5 TIMES      PIC X(10).
007400         05  FILLER                         PIC X(02).
007500
007600     77  FMDT-TOKEN-COUNT                   PIC 9(02) COMP.
007700     77  FMDT-APOS-POS                      PIC 9(02) COMP.
007800     77  FMDT-COLON-POS                     PIC 9(02) COMP.
007900     77  FMDT-DASH-COUNT                    PIC 9(02) COMP.
008000     77  FMDT-DAY-NUMERIC                   PIC 9(02).
008100     77  FMDT-DAY-EDITED                    PIC Z9.
008200
008300*    88-LEVEL GUARD AGAINST A MONTH NUMBER OUTSIDE 01-12, WHICH
008400*    WOULD OTHERWISE SUBSCRIPT FMDT-TABLE-MONTH-ABBREV OUT OF
008500*    RANGE -- TESTED BY 4120-FORMAT-TIMESTAMP-DATE BEFORE
008600*    4130-BUILD-DAY-MONTH IS EVER PERFORMED.
008700     01  FMDT-MONTH-INDEX                   PIC 9(02) COMP.
008800         88  FMDT-MONTH-INDEX-VALID         VALUE 1 THROUGH 12.
008900
009000***************************************************************
