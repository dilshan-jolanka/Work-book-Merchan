000100***************************************************************
000200*    wsformtbl.cbl
000300*
000400*    WORKING-STORAGE FOR THE FORM-LEVEL DATA THAT SITS BETWEEN
000500*    THE GRID (wscelltbl.cbl) AND THE OUTPUT RECORD (FDORDDET).
000600*    THREE PIECES:
000700*       WS-FORM-START-TABLE  -- (ROW,COL) OF EVERY "BOOKING FORM"
000800*                               MARKER FOUND BY 2000-FIND-FORMS.
000900*       WS-FORM-TABLE        -- ONE ENTRY PER FORM THAT SURVIVED
001000*                               FIELD EXTRACTION, BUILT BY
001100*                               PL-EXTRACT-FORM-FIELDS.CBL AND
001200*                               SPLIT BY PL-SPLIT-COMPOSITE.CBL.
001300*       RUN-TOTALS-RECORD    -- END-OF-RUN COUNTS, DISPLAYED BY
001400*                               8000-PRINT-RUN-REPORT.
001500*    1993-02 LFR TKT#1877 - ORIGINAL.
001600***************************************************************
001700
001800*    ---------------------------------------------------------
001900*    FORM-START POSITIONS, IN THE ORDER 2000-FIND-FORMS COMES
002000*    ACROSS THEM (ROW-MAJOR).  50 ENTRIES IS FAR MORE FORMS THAN
002100*    ONE SPREADSHEET HAS EVER CARRIED.
002200*    ---------------------------------------------------------
002300     01  WS-FORM-START-TABLE.
002400         05  WS-FORM-START-ENTRY OCCURS 50 TIMES
002500                                 INDEXED BY WS-START-IDX.
002600             10  FS-ROW                    PIC 9(04) COMP.
002700             10  FS-COL                    PIC 9(03) COMP.
002800         05  FILLER                        PIC X(02).
002900
003000     77  WS-FORM-START-COUNT               PIC 9(02) COMP.
003100
003200*    WS-FALLBACK-FORM-SW IS SET BY 2900-USE-FALLBACK-FORM
003300*    (PL-FIND-BOOKING-FORMS.CBL) AND READ ONLY FOR THE VERBOSE
003400*    TRACE LINE IN 8000-PRINT-RUN-REPORT -- IT PLAYS NO PART IN
003500*    HOW THE FALLBACK FORM ITSELF IS BUILT.
003600     01  WS-FORM-FLAGS.
003700         05  WS-FALLBACK-FORM-SW           PIC X.
003800             88  WS-USED-FALLBACK-FORM     VALUE "Y".
003900         05  FILLER                        PIC X(03).
004000
004100*    ---------------------------------------------------------
004200*    ONE ENTRY PER FORM RETAINED AFTER FIELD-EXTRACTOR REJECTS
004300*    THE EMPTY ONES -- EXTRACTED-FORM WORK RECORD OF THE RUN
004400*    BOOK, CARRIED HERE AS AN OCCURS TABLE RATHER THAN A FILE
004500*    SINCE IT NEVER LEAVES THIS RUN.  FRM-COLOR-CODE AND
004600*    FRM-FACTORY-ID START BLANK (SEE 3900-KEEP-FORM,
004700*    PL-EXTRACT-FORM-FIELDS.CBL) AND ARE FILLED IN LATER BY
004800*    PL-SPLIT-COMPOSITE.CBL.
004900*    ---------------------------------------------------------
005000     01  WS-FORM-TABLE.
005100         05  WS-FORM-ENTRY OCCURS 50 TIMES
005200                           INDEXED BY WS-FORM-IDX.
005300             10  FRM-FORM-NUMBER              PIC 9(03).
005400             10  FRM-DESCRIPTION               PIC X(40).
005500             10  FRM-LOOK                      PIC X(20).
005600             10  FRM-REFERENCE                 PIC X(20).
005700             10  FRM-ORIGINAL-REFERENCE        PIC X(20).
005800             10  FRM-SUPPLIER-REFERENCE        PIC X(20).
005900             10  FRM-COLOR                     PIC X(20).
006000             10  FRM-COLOR-CODE                PIC X(10).
006100             10  FRM-TOTAL-UNITS               PIC X(12).
006200             10  FRM-VCP                       PIC X(12).
006300             10  FRM-FACTORY                   PIC X(30).
006400             10  FRM-FACTORY-ID                PIC X(10).
006500             10  FRM-BOOKING-DELIVERY          PIC X(20).
006600             10  FRM-BOOKING-DELIVERY-FMT      PIC X(10).
006700             10  FRM-CONFIRMED-DELIVERY        PIC X(20).
006800             10  FRM-CONFIRMED-DELIVERY-FMT    PIC X(10).
006900             10  FRM-SHIP-DATE                 PIC X(20).
007000             10  FRM-SHIP-DATE-FMT             PIC X(10).
007100             10  FRM-WHS-DATE                  PIC X(20).
007200             10  FRM-WHS-DATE-FMT              PIC X(10).
007300         05  FILLER                            PIC X(06).
007400
007500     77  WS-RETAINED-FORM-COUNT             PIC 9(02) COMP.
007600
007700*    WORK AREA FOR THE FORM CURRENTLY BEING EXTRACTED -- MOVED
007800*    TO WS-FORM-ENTRY (WS-FORM-IDX) ONLY IF IT SURVIVES THE
007900*    EMPTY-FORM REJECTION TEST IN 3900-KEEP-FORM.  LAID OUT
008000*    FIELD-FOR-FIELD THE SAME AS WS-FORM-ENTRY ABOVE (MINUS THE
008100*    TWO SPLIT-OUT CODE FIELDS, WHICH DO NOT EXIST UNTIL AFTER A
008200*    FORM IS RETAINED) SO 3900-KEEP-FORM'S MOVE LIST READS THE
008300*    SAME LEFT-TO-RIGHT ORDER AS THE SPREADSHEET'S COLUMNS.
008400     01  WS-CURRENT-FORM.
008500         05  CF-DESCRIPTION                 PIC X(40).
008600         05  CF-LOOK                        PIC X(20).
008700         05  CF-REFERENCE                   PIC X(20).
008800         05  CF-ORIGINAL-REFERENCE          PIC X(20).
008900         05  CF-SUPPLIER-REFERENCE          PIC X(20).
009000         05  CF-COLOR                       PIC X(20).
009100         05  CF-TOTAL-UNITS                 PIC X(12).
009200         05  CF-VCP                         PIC X(12).
009300         05  CF-FACTORY                     PIC X(30).
009400         05  CF-BOOKING-DELIVERY            PIC X(20).
009500         05  CF-BOOKING-DELIVERY-FMT        PIC X(10).
009600         05  CF-CONFIRMED-DELIVERY          PIC X(20).
009700         05  CF-CONFIRMED-DELIVERY-FMT      PIC X(10).
009800         05  CF-SHIP-DATE                   PIC X(20).
009900         05  CF-SHIP-DATE-FMT               PIC X(10).
010000         05  CF-WHS-DATE                    PIC X(20).
010100         05  CF-WHS-DATE-FMT                PIC X(10).
010200         05  FILLER                         PIC X(12).
010300
010400*    WS-CAPTURED-COUNT/WS-CAPTURED-USEFUL-COUNT ARE RESET PER
010500*    FORM BY 3000-EXTRACT-ONE-FORM AND FEED THE EMPTY-FORM
010600*    REJECTION TEST IN 3900-KEEP-FORM (BOTH IN
010700*    PL-EXTRACT-FORM-FIELDS.CBL).
010800     77  WS-CAPTURED-COUNT                  PIC 9(02) COMP.
010900     77  WS-CAPTURED-USEFUL-COUNT           PIC 9(02) COMP.
011000     77  WS-CURRENT-FORM-NUMBER             PIC 9(03) COMP.
011100
011200     01  WS-EXTRACT-SWITCHES.
011300         05  WS-FIELD-CAPTURED-SW           PIC X.
011400             88  WS-FIELD-WAS-CAPTURED      VALUE "Y".
011500         05  FILLER                         PIC X(03).
011600
011700*    ---------------------------------------------------------
011800*    END-OF-RUN CONTROL COUNTS -- SEE 8000-PRINT-RUN-REPORT.
011900*    NOT WRITTEN TO A FILE; THE RUN REPORT IS DISPLAY-ONLY.
012000*    ---------------------------------------------------------
012100     01  RUN-TOTALS-RECORD.
012200         05  TOT-FORMS-FOUND               PIC 9(04) COMP.
012300         05  TOT-FORMS-VALID               PIC 9(04) COMP.
012400         05  TOT-ROWS-WRITTEN              PIC 9(04) COMP.
012500         05  TOT-UNITS                     PIC 9(09) COMP.
012600         05  FILLER                        PIC X(05).
012700
012800*    WORK FIELDS FOR STRIPPING COMMAS OUT OF FRM-TOTAL-UNITS
012900*    BEFORE IT IS ADDED INTO TOT-UNITS -- SEE RUN-STATISTICS,
013000*    9100-ACCUMULATE-UNITS IN booking-form-extract.cob.
013100     01  WS-UNITS-EDIT-AREA                PIC X(12).
013200
013300*    WS-UNITS-NUMERIC-CHECK IS BUILT RIGHT-JUSTIFIED, ZERO-
013400*    FILLED, BY 9120-STRIP-COMMAS (RIGHT TO LEFT), SO THE
013500*    NUMERIC REDEFINES BELOW CAN BE ADDED STRAIGHT INTO
013600*    TOT-UNITS ONCE 9130-TEST-ALL-DIGITS PASSES IT.
013700     01  WS-UNITS-NUMERIC-CHECK            PIC X(12).
013800     01  WS-UNITS-NUMERIC-VALUE REDEFINES
013900         WS-UNITS-NUMERIC-CHECK            PIC 9(12).
014000     77  WS-UNITS-SUB                      PIC 9(02) COMP.
014100     77  WS-UNITS-OUT-SUB                  PIC 9(02) COMP.
014200     01  WS-NUMERIC-ONLY-SW                PIC X.
014300         88  WS-UNITS-ARE-NUMERIC          VALUE "Y".
014400
014500*    ---------------------------------------------------------
014600*    SCAN WORK FIELDS FOR 2000-FIND-FORMS (PL-FIND-BOOKING-
014700*    FORMS.CBL) AND THE WINDOW SEARCH IN 3100-SEARCH-WINDOW
014800*    (PL-EXTRACT-FORM-FIELDS.CBL).  SHARED BY BOTH SINCE THE
014900*    TWO SCANS NEVER RUN AT THE SAME TIME.
015000*    ---------------------------------------------------------
015100     77  WS-SCAN-ROW                       PIC 9(04) COMP.
015200     77  WS-SCAN-COL                       PIC 9(03) COMP.
015300     77  WS-SCAN-POS                       PIC 9(02) COMP.
015400     01  WS-SCAN-TEXT                      PIC X(60).
015500
015600     01  WS-FOUND-SWITCH                   PIC X.
015700         88  WS-PATTERN-FOUND              VALUE "Y".
015800
015900*    THE FIELD-EXTRACTOR SEARCH WINDOW BOUNDARIES COMPUTED BY
016000*    3050-COMPUTE-WINDOW (PL-EXTRACT-FORM-FIELDS.CBL).
016100     77  WS-WINDOW-FIRST-ROW               PIC 9(04) COMP.
016200     77  WS-WINDOW-LAST-ROW                PIC 9(04) COMP.
016300     77  WS-WINDOW-FIRST-COL               PIC 9(03) COMP.
016400     77  WS-WINDOW-LAST-COL                PIC 9(03) COMP.
016500
016600*    ---------------------------------------------------------
016700*    FIELD POST-PROCESSOR WORK AREA -- 4400-SPLIT-COMPOSITE-
016800*    VALUE (PL-SPLIT-COMPOSITE.CBL) SPLITS A "NAME [CODE]"
016900*    VALUE FOR FACTORY AND FOR COLOUR, ONE CALL PER FIELD.
017000*    ---------------------------------------------------------
017100     01  WS-COMPOSITE-INPUT                PIC X(30).
017200     01  WS-COMPOSITE-NAME                 PIC X(30).
017300     01  WS-COMPOSITE-CODE                 PIC X(10).
017400     77  WS-BRACKET-POS                    PIC 9(02) COMP.
017500     77  WS-CLOSE-BRACKET-POS              PIC 9(02) COMP.
017600     77  WS-BRACKET-SCAN-POS               PIC 9(02) COMP.
017700     77  WS-SCAN-START-POS                 PIC 9(02) COMP.
017800     77  WS-NAME-LEN                       PIC 9(02) COMP.
017900     77  WS-CODE-START                     PIC 9(02) COMP.
018000     77  WS-CODE-LEN                       PIC 9(02) COMP.
018100
018200*    THE SHEET GIVES US ONE BRACKET FORMAT BUT TWO DIFFERENT
018300*    TRIM RULES -- FACTORY ID DROPS THE ONE LEADING SPACE THAT
018400*    SOMETIMES FOLLOWS THE "[" (VENDOR CODES WERE TYPED "[ 123]"
018500*    BY HAND FOR YEARS), BUT COLOUR CODE IS CARRIED VERBATIM
018600*    BETWEEN THE BRACKETS.  THE CALLER SETS THIS SWITCH BEFORE
018700*    EACH PERFORM OF 4400-SPLIT-COMPOSITE-VALUE.  2001-07 LFR
018800*    TKT#5802 - ADDED WHEN MERCHANDISING FLAGGED COLOUR CODES
018900*    LOSING A LEADING SPACE THAT WAS PART OF THE CODE ITSELF.
019000     01  WS-COMPOSITE-TRIM-SW              PIC X.
019100         88  WS-TRIM-CODE-LEADING-SPACE   VALUE "Y".
019200
019300*    ---------------------------------------------------------
019400*    ORDER-DETAILS BUILDER WORK AREA -- PL-BUILD-ORDER-
019500*    DETAIL.CBL, PARAGRAPHS 5000 THROUGH 5900.
019600*    ---------------------------------------------------------
019700     01  WS-SKIP-SWITCH                     PIC X.
019800         88  WS-SKIP-FORM                   VALUE "Y".
019900
020000     77  WS-CURRENT-RETAIN-IDX-NUM          PIC 9(03) COMP.
020100
020200*    THE FOUR FALLBACK-CHAIN RESULTS BUILT BY 5200- THROUGH
020300*    5300- AND THE STRING/EVALUATE RESULTS BUILT BY 5400-
020400*    THROUGH 5700-, ALL IN PL-BUILD-ORDER-DETAIL.CBL, ALL MOVED
020500*    ONTO ORDER-DETAILS-RECORD BY 5800-MOVE-ORDER-DETAIL-RECORD.
020600     01  WS-RESOLVED-BOOKING-DELIVERY       PIC X(20).
020700     01  WS-RESOLVED-CONFIRMED-DELIVERY     PIC X(20).
020800     01  WS-RESOLVED-SUPPLIER-REFERENCE     PIC X(20).
020900     01  WS-RESOLVED-COLOUR                 PIC X(20).
021000     01  WS-RESOLVED-FACTORY                PIC X(42).
021100     01  WS-RESOLVED-REMARKS                PIC X(12).
021200
021300*    WS-REMARKS-EDIT IS AN EDITED PICTURE ONLY SO 5700-BUILD-
021400*    REMARKS CAN PICK THE UNZEROED DIGITS OFF IT BY REFERENCE
021500*    MODIFICATION -- IT NEVER APPEARS ON ANY REPORT ITSELF.
021600     01  WS-REMARKS-EDIT                    PIC ZZ9.
021700
021800***************************************************************
