000100***************************************************************
000200*    PL-FIND-BOOKING-FORMS.CBL
000300*    FORM-FINDER -- BATCH FLOW STEP 2.  COPIED INTO THE
000400*    PROCEDURE DIVISION OF BOOKING-FORM-EXTRACT, AFTER THE
000500*    GRID IS FULLY LOADED (wscelltbl.cbl) AND BEFORE ANY FIELD
000600*    IS EXTRACTED.
000700*
000800*    SCANS THE GRID ROW-MAJOR, ROW 0 THROUGH WS-MAX-ROW, COLUMN
000900*    0 THROUGH WS-MAX-COL.  A NON-EMPTY CELL THAT CONTAINS THE
001000*    SUBSTRING "BOOKING FORM" (CASE-INSENSITIVE) STARTS A FORM.
001100*    IF THE WHOLE GRID YIELDS NO MARKER AT ALL, CELL (0,0) IS
001200*    TAKEN AS A SINGLE FALLBACK FORM -- SEE 2900-USE-FALLBACK-
001300*    FORM.  WORKING-STORAGE IS wscelltbl.cbl, wsformtbl.cbl AND
001400*    wscase01.cbl (THE UPPER/LOWER-CASE ALPHABETS).
001500*    1993-02 LFR TKT#1877 - ORIGINAL.
001600*    1996-09 LFR TKT#3014 - FALLBACK-FORM RULE ADDED AFTER SOME
001700*    OLDER BUYER SHEETS CAME THROUGH WITH NO MARKER TEXT AT ALL.
001800***************************************************************
001900
002000*    ---------------------------------------------------------
002100*    DRIVER PARAGRAPH.  WS-FORM-START-COUNT AND WS-FALLBACK-
002200*    FORM-SW ARE RESET HERE SO A SECOND SHEET IN THE SAME RUN
002300*    (THERE IS ONLY EVER ONE SHEET PER RUN TODAY, BUT THE RESET
002400*    COSTS NOTHING AND WAS ALREADY THE HABIT WHEN THIS PARAGRAPH
002500*    WAS WRITTEN) DOES NOT INHERIT THE PRIOR SHEET'S COUNTS.
002600*    ---------------------------------------------------------
002700 2000-FIND-FORMS.
002800
002900     MOVE ZERO           TO WS-FORM-START-COUNT.
003000     MOVE "N"            TO WS-FALLBACK-FORM-SW.
003100
003200     PERFORM 2100-SCAN-ONE-ROW THRU 2100-EXIT
003300        VARYING WS-SCAN-ROW FROM ZERO BY 1
003400          UNTIL WS-SCAN-ROW GREATER THAN WS-MAX-ROW.
003500
003600     IF WS-FORM-START-COUNT EQUAL ZERO
003700        PERFORM 2900-USE-FALLBACK-FORM THRU 2900-EXIT.
003800
003900 2000-EXIT.
004000     EXIT.
004100***************************************************************
004200
004300 2100-SCAN-ONE-ROW.
004400
004500*    ONE ROW, EVERY COLUMN FROM ZERO THROUGH WS-MAX-COL -- THE
004600*    WHOLE SHEET IS SCANNED EVEN AFTER THE FIRST MARKER IS FOUND,
004700*    SINCE A SHEET CAN CARRY MORE THAN ONE BOOKING FORM.
004800
004900     PERFORM 2200-SCAN-ONE-CELL THRU 2200-EXIT
005000        VARYING WS-SCAN-COL FROM ZERO BY 1
005100          UNTIL WS-SCAN-COL GREATER THAN WS-MAX-COL.
005200
005300 2100-EXIT.
005400     EXIT.
005500***************************************************************
005600
005700 2200-SCAN-ONE-CELL.
005800
005900*    WS-ROW-IDX/WS-COL-IDX ARE THE ONE-BASED WS-CELL-TABLE
006000*    SUBSCRIPTS; WS-SCAN-ROW/WS-SCAN-COL ARE THE ZERO-BASED SHEET
006100*    COORDINATES THAT GO ONTO FS-ROW/FS-COL WHEN A MARKER IS
006200*    FOUND, SINCE THE LATER STEPS (SEE PL-EXTRACT-FORM-FIELDS.
006300*    CBL) ALSO WORK IN ZERO-BASED SHEET COORDINATES.  AN EMPTY
006400*    CELL SKIPS THE CASE-FOLD AND THE PATTERN TEST ENTIRELY.
006500
006600     SET WS-ROW-IDX TO WS-SCAN-ROW.
006700     SET WS-COL-IDX TO WS-SCAN-COL.
006800     SET WS-ROW-IDX UP BY 1.
006900     SET WS-COL-IDX UP BY 1.
007000
007100     IF WS-CELL-TEXT (WS-ROW-IDX, WS-COL-IDX) NOT EQUAL SPACES
007200        MOVE WS-CELL-TEXT (WS-ROW-IDX, WS-COL-IDX) TO WS-SCAN-TEXT
007300        INSPECT WS-SCAN-TEXT CONVERTING WS-UPPER-CASE-ALPHABET
007400                                     TO WS-LOWER-CASE-ALPHABET
007500        PERFORM 2300-TEST-BOOKING-FORM THRU 2300-EXIT
007600        IF WS-PATTERN-FOUND
007700           PERFORM 2400-RECORD-FORM-START THRU 2400-EXIT.
007800
007900 2200-EXIT.
008000     EXIT.
008100***************************************************************
008200
008300 2300-TEST-BOOKING-FORM.
008400
008500*    "BOOKING FORM" IS 12 BYTES; THE LAST POSITION IT CAN START
008600*    AT IN A 60-BYTE FIELD IS 49.  NO INTRINSIC FUNCTION IS USED
008700*    -- THE SUBSTRING TEST IS DONE ENTIRELY BY REFERENCE
008800*    MODIFICATION INSIDE 2310-TEST-ONE-POSITION.
008900
009000     MOVE "N"            TO WS-FOUND-SWITCH.
009100
009200     PERFORM 2310-TEST-ONE-POSITION THRU 2310-EXIT
009300        VARYING WS-SCAN-POS FROM 1 BY 1
009400          UNTIL WS-SCAN-POS GREATER THAN 49
009500             OR WS-PATTERN-FOUND.
009600
009700 2300-EXIT.
009800     EXIT.
009900***************************************************************
010000
010100 2310-TEST-ONE-POSITION.
010200
010300*    THE CASE FOLD ALREADY HAPPENED IN 2200- ABOVE, SO THE
010400*    LITERAL HERE IS LOWER CASE; THE LOOP IN 2300- STOPS AS SOON
010500*    AS THIS SETS WS-FOUND-SWITCH TO "Y".
010600
010700     IF WS-SCAN-TEXT (WS-SCAN-POS:12) EQUAL "booking form"
010800        MOVE "Y"         TO WS-FOUND-SWITCH.
010900
011000 2310-EXIT.
011100     EXIT.
011200***************************************************************
011300
011400 2400-RECORD-FORM-START.
011500
011600*    50 IS THE SAME CEILING WS-FORM-TABLE CARRIES (SEE
011700*    wsformtbl.cbl) -- A SHEET COULD IN THEORY CARRY MORE FORM
011800*    MARKERS THAN THAT, BUT NONE EVER HAS, SO THE ELSE BRANCH IS
011900*    A SAFETY NET RATHER THAN AN EXPECTED PATH.
012000
012100     IF WS-FORM-START-COUNT LESS THAN 50
012200        ADD 1 TO WS-FORM-START-COUNT
012300        SET WS-START-IDX TO WS-FORM-START-COUNT
012400        MOVE WS-SCAN-ROW TO FS-ROW (WS-START-IDX)
012500        MOVE WS-SCAN-COL TO FS-COL (WS-START-IDX)
012600     ELSE
012700        DISPLAY "PL-FIND-BOOKING-FORMS - MORE THAN 50 FORMS "
012800                "FOUND, EXTRA MARKERS IGNORED".
012900
013000 2400-EXIT.
013100     EXIT.
013200***************************************************************
013300
013400 2900-USE-FALLBACK-FORM.
013500
013600*    NO "BOOKING FORM" MARKER ANYWHERE IN THE SHEET -- TREAT THE
013700*    WHOLE GRID AS ONE UNMARKED FORM STARTING AT (0,0), THE SAME
013800*    RULE THE BUYER OFFICE'S OWN SPREADSHEET MACRO USED TO
013900*    APPLY.  WS-FALLBACK-FORM-SW ONLY FEEDS THE UPSI-0 VERBOSE
014000*    TRACE LINE IN 8000-PRINT-RUN-REPORT (BOOKING-FORM-EXTRACT.
014100*    COB) -- IT PLAYS NO PART IN HOW THE FALLBACK FORM ITSELF IS
014200*    BUILT.
014300*    1996-09 LFR TKT#3014.
014400
014500     MOVE 1               TO WS-FORM-START-COUNT.
014600     SET WS-START-IDX     TO 1.
014700     MOVE ZERO            TO FS-ROW (WS-START-IDX)
014800                             FS-COL (WS-START-IDX).
014900     MOVE "Y"             TO WS-FALLBACK-FORM-SW.
015000
015100 2900-EXIT.
015200     EXIT.
015300***************************************************************
