000100***************************************************************
000200*    PL-SPLIT-COMPOSITE.CBL
000300*    FIELD POST-PROCESSOR -- BATCH FLOW STEP 4.  COPIED INTO
000400*    THE PROCEDURE DIVISION OF BOOKING-FORM-EXTRACT.
000500*
000600*    THE BUYER'S SHEET SOMETIMES CARRIES FACTORY AND COLOUR AS
000700*    A SINGLE "NAME [CODE]" CELL VALUE; THIS SPLITS THE TWO
000800*    APART.  CALLING CONVENTION:
000900*       MOVE FRM-FACTORY (idx) TO WS-COMPOSITE-INPUT
001000*       MOVE "Y" TO WS-COMPOSITE-TRIM-SW
001100*       PERFORM 4400-SPLIT-COMPOSITE-VALUE THRU 4400-EXIT
001200*       MOVE WS-COMPOSITE-NAME TO FRM-FACTORY (idx)
001300*       MOVE WS-COMPOSITE-CODE TO FRM-FACTORY-ID (idx)
001400*    (AND THE SAME AGAIN FOR FRM-COLOR / FRM-COLOR-CODE, EXCEPT
001500*    WS-COMPOSITE-TRIM-SW IS SET TO "N" FIRST -- SEE THE BANNER
001600*    ON 4440-BUILD-CODE-PART BELOW FOR WHY THE TWO FIELDS DO NOT
001700*    SHARE THE SAME TRIM RULE.)
001800*
001900*    WORKING-STORAGE: wsformtbl.cbl.
002000*    1994-11 LFR TKT#2340 - ORIGINAL, WHEN THE FACTORY LIST
002100*    FIRST STARTED CARRYING VENDOR CODES IN BRACKETS.
002200*    2001-07 LFR TKT#5802 - WS-COMPOSITE-TRIM-SW ADDED SO THE
002300*    COLOUR CODE COMES OUT VERBATIM (MERCHANDISING'S COLOUR-CODE
002400*    TABLE IS KEYED ON THE CODE INCLUDING A LEADING SPACE IN A
002500*    HANDFUL OF OLDER ENTRIES; THE FACTORY ID LIST HAS NO SUCH
002600*    ENTRIES SO ITS LEADING-SPACE TRIM STAYS AS ORIGINALLY
002700*    WRITTEN).
002800***************************************************************
002900
003000 4400-SPLIT-COMPOSITE-VALUE.
003100
003200     MOVE SPACES         TO WS-COMPOSITE-NAME WS-COMPOSITE-CODE.
003300     MOVE ZERO           TO WS-BRACKET-POS WS-CLOSE-BRACKET-POS.
003400
003500     PERFORM 4410-FIND-OPEN-BRACKET THRU 4410-EXIT
003600        VARYING WS-BRACKET-SCAN-POS FROM 1 BY 1
003700          UNTIL WS-BRACKET-SCAN-POS GREATER THAN 30
003800             OR WS-BRACKET-POS NOT EQUAL ZERO.
003900
004000     IF WS-BRACKET-POS EQUAL ZERO
004100        MOVE WS-COMPOSITE-INPUT TO WS-COMPOSITE-NAME
004200     ELSE
004300        PERFORM 4420-BUILD-NAME-PART THRU 4420-EXIT
004400        COMPUTE WS-SCAN-START-POS = WS-BRACKET-POS + 1
004500        PERFORM 4430-FIND-CLOSE-BRACKET THRU 4430-EXIT
004600           VARYING WS-BRACKET-SCAN-POS FROM WS-SCAN-START-POS BY 1
004700             UNTIL WS-BRACKET-SCAN-POS GREATER THAN 30
004800                OR WS-CLOSE-BRACKET-POS NOT EQUAL ZERO
004900        IF WS-CLOSE-BRACKET-POS NOT EQUAL ZERO
005000           PERFORM 4440-BUILD-CODE-PART THRU 4440-EXIT.
005100
005200 4400-EXIT.
005300     EXIT.
005400***************************************************************
005500
005600 4410-FIND-OPEN-BRACKET.
005700
005800     IF WS-COMPOSITE-INPUT (WS-BRACKET-SCAN-POS:1) EQUAL "["
005900        MOVE WS-BRACKET-SCAN-POS TO WS-BRACKET-POS.
006000
006100 4410-EXIT.
006200     EXIT.
006300***************************************************************
006400
006500 4420-BUILD-NAME-PART.
006600
006700*    THE NAME IS EVERYTHING BEFORE THE "[", RIGHT-TRIMMED OF
006800*    THE ONE SPACE THAT NORMALLY SEPARATES NAME FROM BRACKET.
006900*    THIS TRIM APPLIES TO BOTH FACTORY AND COLOUR -- ONLY THE
007000*    CODE-PART TRIM IN 4440-BUILD-CODE-PART BELOW DIFFERS
007100*    BETWEEN THE TWO FIELDS.
007200
007300     COMPUTE WS-NAME-LEN = WS-BRACKET-POS - 1.
007400
007500     IF WS-NAME-LEN GREATER THAN ZERO
007600        IF WS-COMPOSITE-INPUT (WS-NAME-LEN:1) EQUAL SPACE
007700           SUBTRACT 1 FROM WS-NAME-LEN
007800        END-IF
007900        MOVE WS-COMPOSITE-INPUT (1:WS-NAME-LEN) TO WS-COMPOSITE-NAME.
008000
008100 4420-EXIT.
008200     EXIT.
008300***************************************************************
008400
008500 4430-FIND-CLOSE-BRACKET.
008600
008700     IF WS-COMPOSITE-INPUT (WS-BRACKET-SCAN-POS:1) EQUAL "]"
008800        MOVE WS-BRACKET-SCAN-POS TO WS-CLOSE-BRACKET-POS.
008900
009000 4430-EXIT.
009100     EXIT.
009200***************************************************************
009300
009400 4440-BUILD-CODE-PART.
009500
009600*    THE CODE IS THE TEXT BETWEEN THE BRACKETS.  FACTORY ID
009700*    DROPS A SINGLE LEADING SPACE RIGHT AFTER THE "[" (E.G.
009800*    "[ 123]"), THE SAME WAY 4420-BUILD-NAME-PART DROPS THE
009900*    TRAILING SPACE BEFORE "[".  COLOUR CODE DOES NOT -- SEE
010000*    TKT#5802 IN THE PROGRAM BANNER ABOVE -- SO THE LEADING-
010100*    SPACE SKIP BELOW ONLY FIRES WHEN THE CALLER HAS SET
010200*    WS-COMPOSITE-TRIM-SW TO "Y" (FACTORY) AND NOT FOR "N"
010300*    (COLOUR).
010400
010500     COMPUTE WS-CODE-START = WS-BRACKET-POS + 1.
010600     IF WS-TRIM-CODE-LEADING-SPACE
010700        IF WS-COMPOSITE-INPUT (WS-CODE-START:1) EQUAL SPACE
010800           ADD 1 TO WS-CODE-START
010900        END-IF
011000     END-IF.
011100
011200     COMPUTE WS-CODE-LEN = WS-CLOSE-BRACKET-POS - WS-CODE-START.
011300
011400     IF WS-CODE-LEN GREATER THAN ZERO
011500        MOVE WS-COMPOSITE-INPUT (WS-CODE-START:WS-CODE-LEN)
011600                         TO WS-COMPOSITE-CODE.
011700
011800 4440-EXIT.
011900     EXIT.
012000***************************************************************
