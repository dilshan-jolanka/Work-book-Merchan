000100***************************************************************
000200*    FDORDDET.CBL
000300*    FD AND RECORD LAYOUT FOR ORDER-DETAILS.
000400*    COPIED INTO BOOKING-FORM-EXTRACT UNDER FILE SECTION.
000500*
000600*    ONE FIXED-COLUMN ROW PER RETAINED BOOKING FORM.  ALL
000700*    FIELDS ARE CHARACTER -- NONE OF THE MONEY-LOOKING FIELDS
000800*    (UNITS, VCP, COST) ARE EVER ADDED OR SUBTRACTED BY THIS
000900*    RUN, SO THEY STAY TEXT RATHER THAN BEING UNPACKED INTO A
001000*    NUMERIC PICTURE.
001100*
001200*    RECORD IS EXACTLY 241 BYTES AND THE FOURTEEN FIELDS BELOW
001300*    FILL IT COMPLETELY -- NO FILLER IS CARRIED HERE, UNLIKE
001400*    EVERY OTHER RECORD IN THIS RUN, BECAUSE THE OUTBOUND
001500*    LAYOUT IS A FIXED CONTRACT WITH THE ORDER-DETAILS LOAD JOB
001600*    AND HAS NO SLACK BYTE TO SPARE.
001700***************************************************************
001800
001900     FD  ORDER-DETAILS
002000         LABEL RECORDS ARE STANDARD
002100         RECORD CONTAINS 241 CHARACTERS.
002200
002300     01  ORDER-DETAILS-RECORD.
002400         05  ORD-FORM-NO                  PIC 9(03).
002500         05  ORD-IMAGE                    PIC X(10).
002600         05  ORD-SUPPLIER-REFERENCE       PIC X(20).
002700         05  ORD-DESCRIPTION               PIC X(40).
002800         05  ORD-COLOUR                    PIC X(20).
002900         05  ORD-UNITS                     PIC X(12).
003000         05  ORD-BOOKING-DELIVERY          PIC X(20).
003100         05  ORD-CONFIRMED-DELIVERY        PIC X(20).
003200         05  ORD-VCP                       PIC X(12).
003300         05  ORD-FACTORY                   PIC X(42).
003400         05  ORD-FABRIC-COMP               PIC X(10).
003500         05  ORD-SUSTAIN-MESSAGE           PIC X(10).
003600         05  ORD-COST                      PIC X(10).
003700         05  ORD-REMARKS                   PIC X(12).
003800
003900*    SHORT-FORM VIEW OF THE SAME 241 BYTES, USED ONLY BY THE
004000*    EXCEPTION DISPLAY WHEN A WRITE TO ORDER-DETAILS FAILS --
004100*    SEE 5900-WRITE-ORDER-DETAIL IN PL-BUILD-ORDER-DETAIL.CBL.
004200*    1999-11 LFR TKT#5108.
004300     01  ORD-EXCEPTION-VIEW REDEFINES ORDER-DETAILS-RECORD.
004400         05  ORD-EXC-FORM-NO               PIC 9(03).
004500         05  FILLER                        PIC X(10).
004600         05  ORD-EXC-SUPPLIER-REFERENCE    PIC X(20).
004700         05  ORD-EXC-DESCRIPTION           PIC X(40).
004800         05  FILLER                        PIC X(168).
005000***************************************************************
