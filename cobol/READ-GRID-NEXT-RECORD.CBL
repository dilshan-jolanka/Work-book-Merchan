000100***************************************************************
000200*    READ-GRID-NEXT-RECORD.CBL
000300*    BATCH FLOW STEP 1 -- LOAD GRID.  COPIED INTO THE PROCEDURE
000400*    DIVISION OF BOOKING-FORM-EXTRACT.  CELL-GRID-IN IS ALREADY
000500*    OPEN WHEN 1000-LOAD-GRID IS ENTERED AND IS LEFT OPEN ON
000600*    RETURN -- 0000-MAIN-PROCESS CLOSES IT.
000700*
000800*    WORKING-STORAGE:  wscelltbl.cbl (WS-CELL-TABLE,
000900*    WS-MAX-ROW, WS-MAX-COL, WS-GRID-STATUS, W-END-OF-GRID).
001000*    1993-02 LFR TKT#1877 - ORIGINAL.
001100***************************************************************
001200
001300*    ---------------------------------------------------------
001400*    ONE PASS OVER THE WHOLE CELL-GRID-IN FILE, LOADING EVERY
001500*    RECORD INTO WS-CELL-TABLE BEFORE ANY LATER BATCH FLOW STEP
001600*    RUNS.  THE GRID IS SMALL ENOUGH (200 ROWS BY 30 COLUMNS AT
001700*    MOST) TO HOLD ENTIRELY IN WORKING-STORAGE, WHICH IS WHAT
001800*    LETS THE LATER STEPS ADDRESS ANY CELL DIRECTLY BY ROW AND
001900*    COLUMN INSTEAD OF RE-READING THE FILE.
002000*    ---------------------------------------------------------
002100 1000-LOAD-GRID.
002200
002300     MOVE ZERO           TO WS-MAX-ROW WS-MAX-COL.
002400     MOVE "0"            TO WS-GRID-STATUS.
002500     MOVE "N"            TO W-END-OF-GRID.
002600
002700     PERFORM 1100-READ-GRID-NEXT-RECORD THRU 1100-EXIT
002800        UNTIL END-OF-GRID.
002900
003000 1000-EXIT.
003100     EXIT.
003200***************************************************************
003300
003400 1100-READ-GRID-NEXT-RECORD.
003500
003600*    CELL-GRID-IN IS LINE SEQUENTIAL, SO THE ONLY OUTCOME THIS
003700*    STEP CARES ABOUT IS END OF FILE -- A MALFORMED INPUT LINE
003800*    IS NOT SOMETHING THE FILE STATUS OF A LINE SEQUENTIAL READ
003900*    CAN REPORT, SO THAT IS LEFT TO WHATEVER STEP LATER TRIES TO
004000*    USE THE BAD VALUE.
004100
004200     READ CELL-GRID-IN
004300         AT END
004400            MOVE "Y"     TO W-END-OF-GRID
004500     END-READ.
004600
004700     IF NOT END-OF-GRID
004800        PERFORM 1200-STORE-CELL-IN-TABLE THRU 1200-EXIT.
004900
005000 1100-EXIT.
005100     EXIT.
005200***************************************************************
005300
005400 1200-STORE-CELL-IN-TABLE.
005500
005600*    THE FILE CARRIES 0-BASED ROW/COLUMN NUMBERS; THE TABLE IS
005700*    SUBSCRIPTED 1-BASED, SO EVERY STORE AND EVERY LATER LOOKUP
005800*    ADDS ONE TO THE ROW/COLUMN CARRIED ON THE RECORD.
005900*
006000*    A ROW OR COLUMN NUMBER PAST THE TABLE'S CAPACITY SETS
006100*    WS-GRID-STATUS TO "9" AND DROPS THAT ONE CELL RATHER THAN
006200*    ABENDING THE RUN -- A SHEET THIS WIDE HAS NEVER BEEN SEEN
006300*    IN PRODUCTION, BUT WHEN IT HAPPENS THE OPERATOR SHOULD GET
006400*    A CLEAR MESSAGE ON THE CONSOLE RATHER THAN A SUBSCRIPT
006500*    ABEND PARTWAY THROUGH THE LOAD.  WS-MAX-ROW/WS-MAX-COL ARE
006600*    ONLY EXTENDED FOR CELLS THAT ACTUALLY MADE IT INTO THE
006700*    TABLE, SO A DISCARDED CELL CANNOT WIDEN THE WINDOW THE
006800*    LATER SCAN STEPS SEARCH.
006900
007000     IF CELL-ROW GREATER THAN 199 OR CELL-COL GREATER THAN 29
007100        MOVE "9"         TO WS-GRID-STATUS
007200        DISPLAY "READ-GRID-NEXT-RECORD - GRID TOO LARGE FOR "
007300                "WS-CELL-TABLE, ROW/COL DISCARDED - " CELL-ROW
007400                "/" CELL-COL
007500     ELSE
007600        SET WS-ROW-IDX   TO CELL-ROW
007700        SET WS-COL-IDX   TO CELL-COL
007800        SET WS-ROW-IDX   UP BY 1
007900        SET WS-COL-IDX   UP BY 1
008000        MOVE CELL-VALUE  TO WS-CELL-TEXT (WS-ROW-IDX, WS-COL-IDX)
008100        IF CELL-ROW GREATER THAN WS-MAX-ROW
008200           MOVE CELL-ROW TO WS-MAX-ROW
008300        END-IF
008400        IF CELL-COL GREATER THAN WS-MAX-COL
008500           MOVE CELL-COL TO WS-MAX-COL
008600        END-IF.
008700
008800 1200-EXIT.
008900     EXIT.
009000***************************************************************
