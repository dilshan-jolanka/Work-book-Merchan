000100***************************************************************
000200*    FDGRID.CBL
000300*    FD AND RECORD LAYOUT FOR CELL-GRID-IN.
000400*    COPIED INTO BOOKING-FORM-EXTRACT UNDER FILE SECTION.
000500*
000600*    ONE RECORD PER NON-EMPTY CELL OF THE SOURCE GRID, CARRYING
000700*    THE CELL'S (ROW, COLUMN) POSITION AND ITS TRIMMED TEXT.
000800*    EVERYTHING ON THE GRID IS TEXT -- THE UPSTREAM FEED NEVER
000900*    DISTINGUISHES NUMERIC FROM ALPHA CELL CONTENT, SO WE DON'T
001000*    EITHER.
001100*
001200*    RECORD IS EXACTLY 67 BYTES AND THE THREE FIELDS BELOW FILL
001300*    IT COMPLETELY -- NO FILLER IS CARRIED HERE, UNLIKE EVERY
001400*    OTHER RECORD IN THIS RUN, BECAUSE THE INBOUND LAYOUT HAS NO
001500*    SLACK BYTE TO SPARE WITHOUT TRUNCATING CELL-VALUE.
001600***************************************************************
001700
001800     FD  CELL-GRID-IN
001900         LABEL RECORDS ARE STANDARD
002000         RECORD CONTAINS 67 CHARACTERS.
002100
002200     01  CELL-GRID-RECORD.
002300         05  CELL-ROW                     PIC 9(04).
002400         05  CELL-COL                     PIC 9(03).
002500         05  CELL-VALUE                   PIC X(60).
002600
002700*    ALTERNATE VIEW OF THE ROW/COLUMN PAIR AS ONE 7-DIGIT
002800*    COMBINED KEY -- KEPT IN CASE A FUTURE RUN NEEDS TO GIVE
002900*    THE WORK FILE A KEYED (INDEXED) ACCESS PATH INSTEAD OF
003000*    SEQUENTIAL, WITHOUT RESHAPING THE INBOUND RECORD.  1998-03
003100*    LFR TKT#4471.
003200     01  CELL-GRID-KEY-VIEW REDEFINES CELL-GRID-RECORD.
003300         05  CGKV-ROW-COL                 PIC 9(07).
003400         05  FILLER                       PIC X(60).
003500
003600***************************************************************
